000100*****************************************************************
000110*                                                                *
000120*   COPY       : CSKSURV                                        *
000130*   APLICACION : ENCUESTAS DE SATISFACCION - MESA DE SERVICIO   *
000140*   PROGRAMA   : KASPERSKY / CAN01                               *
000150*   DESCRIPCION: LAYOUT DE LA ENCUESTA DE SATISFACCION TOMADO    *
000160*              : DE LA TABLA LMI_10982630_CUSTOMER_SURVEY. LAS   *
000170*              : PREGUNTAS Q1-Q5 SE DEJAN TAMBIEN COMO TABLA     *
000180*              : PARA QUE LAS RUTINAS DE PUNTEO RECORRAN CON     *
000190*              : PERFORM VARYING EN LUGAR DE CINCO IFS SUELTOS   *
000200*   PROGRAMADOR: E. RAMIREZ (PEDR)                                *
000210*   FECHA      : 03/02/2024                                       *
000220*****************************************************************
000230*----------------------------------------------------------------
000240*    2024-02-03 PEDR TK-91004  PRIMERA VERSION DEL COPY          -
000250*    2024-02-21 PEDR TK-91040  SE AGREGA VISTA NUMERICA DE LAS   -
000260*                              RESPUESTAS PARA EVITAR REDEFINES   -
000270*                              REPETIDOS EN CADA PROGRAMA         -
000280*    2024-06-11 JCLM TK-91240  SE AGREGA DESGLOSE DE FECHA/HORA   -
000290*                              PARA LA REGLA DEL CORTE 29/01/2015 -
000300*----------------------------------------------------------------
000310*
000320 01  CSKENC-REGISTRO.
000330     02  CSKENC-FECHA           PIC X(19).
000340*
000350*        DESGLOSE NUMERICO DE CSKENC-FECHA, USADO EN LA REGLA DE
000360*        CORTE DEL PUNTEO CSAT (2015-01-29 11:30:00) SIN RECURRIR
000370*        A FUNCIONES DE FECHA DEL COMPILADOR
000380     02  CSKENC-FECHA-R         REDEFINES CSKENC-FECHA.
000390         03  CSKENC-FEC-ANIO    PIC 9(4).
000400         03  FILLER             PIC X(1).
000410         03  CSKENC-FEC-MES     PIC 9(2).
000420         03  FILLER             PIC X(1).
000430         03  CSKENC-FEC-DIA     PIC 9(2).
000440         03  FILLER             PIC X(1).
000450         03  CSKENC-FEC-HORA    PIC 9(2).
000460         03  FILLER             PIC X(1).
000470         03  CSKENC-FEC-MINUTO  PIC 9(2).
000480         03  FILLER             PIC X(1).
000490         03  CSKENC-FEC-SEGUNDO PIC 9(2).
000500     02  CSKENC-SESSION-ID      PIC X(20).
000510     02  CSKENC-CUSTOMER-NAME   PIC X(40).
000520     02  CSKENC-TECHNICIAN-NAME PIC X(40).
000530     02  CSKENC-TECHNICIAN-ID   PIC X(10).
000540     02  CSKENC-RESPUESTAS.
000550         03  CSKENC-Q1          PIC X(2).
000560         03  CSKENC-Q2          PIC X(2).
000570         03  CSKENC-Q3          PIC X(2).
000580         03  CSKENC-Q4          PIC X(2).
000590         03  CSKENC-Q5          PIC X(2).
000600*
000610*        VISTA EN TABLA DE LAS MISMAS 5 RESPUESTAS (ALFANUMERICA),
000620*        PARA RECORRER Q1..Q5 CON UN SOLO INDICE EN VEZ DE CINCO
000630*        NOMBRES DE CAMPO DISTINTOS
000640     02  CSKENC-RESP-ALFA-R     REDEFINES CSKENC-RESPUESTAS.
000650         03  CSKENC-RESP-ALFA   PIC X(2) OCCURS 5 TIMES
000660                                 INDEXED BY CSKENC-RIDX.
000670*
000680*        VISTA NUMERICA DE LAS MISMAS 5 RESPUESTAS. SOLO ES VALIDA
000690*        CUANDO LA VISTA ALFANUMERICA CORRESPONDIENTE NO ES BLANCO
000700     02  CSKENC-RESP-NUM-R      REDEFINES CSKENC-RESPUESTAS.
000710         03  CSKENC-RESP-NUM    PIC 9(2) OCCURS 5 TIMES.
000720     02  FILLER                 PIC X(51).
