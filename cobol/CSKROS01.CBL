000100*****************************************************************
000110* FECHA       : 02/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000130* APLICACION  : ENCUESTAS DE SATISFACCION - MESA DE SERVICIO     *
000140* PROGRAMA    : CSKROS01, LISTADO DEL ROSTER DE TECNICOS          *
000150* TIPO        : BATCH                                             *
000160* DESCRIPCION : CARGA EL ROSTER DE TECNICOS DEL CLIENTE KASPERSKY *
000170*             : (NODO PADRE 10982630), EXCLUYE LAS CUENTAS DE     *
000180*             : ADMINISTRADOR, DEPURA DUPLICADOS POR NODE-ID Y    *
000190*             : EMITE UN RENGLON POR TECNICO CARGADO. LA TABLA EN *
000200*             : MEMORIA QUE AQUI SE CONSTRUYE ES LA MISMA TECNICA *
000210*             : QUE USAN CSKVOL01/CSKCSR01/CSKCSV01/CSKDSA01/     *
000220*             : CSKNPS01 PARA CRUZAR LA ENCUESTA CONTRA EL ROSTER *
000230* ARCHIVOS    : ROSTFILE=C, ROSTOUT=A                              *
000240* ACCION (ES) : R=REPORTE DE ROSTER                                *
000250* PROGRAMA(S) : NO APLICA                                          *
000260* CANAL       : BATCH NOCTURNO / BAJo DEMANDA                      *
000270* INSTALADO   : DD/MM/AAAA                                         *
000280* BPM/RATIONAL: 341207                                             *
000290* NOMBRE      : REPORTERIA DE ENCUESTAS KASPERSKY                  *
000300*****************************************************************
000310*----------------------------------------------------------------
000320*    1991-03-02 EDR  ORIGEN    PRIMERA VERSION DEL PROGRAMA,     -
000330*                              CARGA Y FILTRO DEL ROSTER          -
000340*    1993-07-14 EDR  TK-04412  SE AGREGA DEPURACION DE           -
000350*                              DUPLICADOS POR NODE-ID             -
000360*    1996-11-08 CPA  TK-05680  SE AGREGAN LOS CAMPOS DERIVADOS    -
000370*                              FULL-NAME/PROGRAM-NAME/ORG-UNIT AL -
000380*                              RENGLON DE SALIDA                  -
000390*    1998-12-01 EEDR Y2K-0007  REVISION DE CAMPOS DE FECHA PARA   -
000400*                              CUATRO DIGITOS DE ANIO (VER COPY)  -
000410*    2003-04-22 RTM  TK-16210  AJUSTE AL LIMITE DE LA TABLA EN    -
000420*                              MEMORIA DE 200 A 500 NODOS          -
000430*    2011-09-30 JCLM TK-52037  SE ESTANDARIZA EL FILTRO DE TIPOS  -
000440*                              DE CUENTA EXCLUIDAS A 88-LEVEL      -
000450*    2024-02-19 PEDR TK-91031  REVISION DE LA RUTINA DE           -
000460*                              DEDUPLICACION POR NODE-ID           -
000470*    2024-05-06 JCLM TK-91205  SE AGREGAN LOS CAMPOS DERIVADOS    -
000480*                              FULL-NAME/PROGRAM-NAME/ORG-UNIT AL -
000490*                              RENGLON DE SALIDA                  -
000500*    2024-08-02 PEDR TK-91388  CIERRE DE OBSERVACIONES DE         -
000510*                              AUDITORIA INTERNA SOBRE EL FILTRO  -
000520*                              DE CUENTAS DE ADMINISTRADOR        -
000530*    2026-08-09 PEDR TK-91517  SE AGREGAN CONSTANTES DE LIMITE Y  -
000540*                              VERSION DE LA TABLA EN MEMORIA      -
000550*                              (77-LEVEL), SEGUN ESTANDAR DE       -
000560*                              CODIFICACION VIGENTE                -
000570*----------------------------------------------------------------
000580 IDENTIFICATION DIVISION.
000590 PROGRAM-ID.                    CSKROS01.
000600 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
000610 INSTALLATION.                  BANCO INDUSTRIAL - MESA DE SERVICIO.
000620 DATE-WRITTEN.                  02/03/1991.
000630 DATE-COMPILED.                 .
000640 SECURITY.                      USO INTERNO - CONFIDENCIAL.
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z' 'a' THRU 'z'
000700     UPSI-0 ON  STATUS IS WKS-SW-DEPURA
000710     UPSI-0 OFF STATUS IS WKS-SW-NO-DEPURA.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT ROSTFILE ASSIGN   TO ROSTFILE
000750            ORGANIZATION      IS SEQUENTIAL
000760            FILE STATUS       IS FS-ROSTFILE.
000770     SELECT ROSTOUT  ASSIGN   TO ROSTOUT
000780            ORGANIZATION      IS SEQUENTIAL
000790            FILE STATUS       IS FS-ROSTOUT.
000800 DATA DIVISION.
000810 FILE SECTION.
000820*----------------------------------------------------------------
000830*   ROSTER DE TECNICOS (LMI_KASPERSKY_ROSTER)
000840*----------------------------------------------------------------
000850 FD  ROSTFILE.
000860     COPY CSKROST.
000870*----------------------------------------------------------------
000880*   SALIDA DEL REPORTE DE ROSTER (UN RENGLON POR TECNICO CARGADO)
000890*----------------------------------------------------------------
000900 FD  ROSTOUT.
000910 01  REG-ROSTOUT.
000920     02  RO-NODE-ID             PIC X(10).
000930     02  FILLER                 PIC X(01) VALUE SPACE.
000940     02  RO-PARENT-ID           PIC X(10).
000950     02  FILLER                 PIC X(01) VALUE SPACE.
000960     02  RO-TEAM-NAME           PIC X(30).
000970     02  FILLER                 PIC X(01) VALUE SPACE.
000980     02  RO-AGENT-NAME          PIC X(40).
000990     02  FILLER                 PIC X(01) VALUE SPACE.
001000     02  RO-EMAIL               PIC X(60).
001010     02  FILLER                 PIC X(01) VALUE SPACE.
001020     02  RO-DESCRIPTION         PIC X(60).
001030     02  FILLER                 PIC X(01) VALUE SPACE.
001040     02  RO-STATUS              PIC X(10).
001050     02  FILLER                 PIC X(01) VALUE SPACE.
001060     02  RO-TYPE                PIC X(20).
001070*    VISTA BREVE DEL RENGLON DE SALIDA, USADA POR LA RUTINA DE
001080*    DEPURACION (UPSI-0) PARA DESPLEGAR SOLO IDENTIFICACION Y EQUIPO
001090 01  REG-ROSTOUT-BREVE          REDEFINES REG-ROSTOUT.
001100     02  RO-BREVE-NODE-ID       PIC X(22).
001110     02  RO-BREVE-TEAM-NAME     PIC X(31).
001120     02  FILLER                 PIC X(194).
001130 WORKING-STORAGE SECTION.
001140*----------------------------------------------------------------
001150*           CONSTANTES DE UN SOLO CAMPO DE LA TABLA EN MEMORIA
001160*----------------------------------------------------------------
001170 77  WKS-77-LIMITE-TABLA-ROS    PIC 9(04) COMP VALUE 500.
001180 77  WKS-77-VERSION-TABLA       PIC X(04) VALUE '0500'.
001190*----------------------------------------------------------------
001200*           RECURSOS RUTINA DE FILE-STATUS
001210*----------------------------------------------------------------
001220 01  WKS-FS-STATUS.
001230     02  FS-ROSTFILE            PIC 9(02) VALUE ZEROES.
001240     02  FS-ROSTOUT             PIC 9(02) VALUE ZEROES.
001250     02  FILLER                 PIC X(10).
001260*----------------------------------------------------------------
001270*           SWITCHES Y CONTADORES DE TRABAJO
001280*----------------------------------------------------------------
001290 01  WKS-FLAGS.
001300     02  WKS-FIN-ROSTFILE       PIC 9(01) VALUE ZEROES.
001310         88  FIN-ROSTFILE                 VALUE 1.
001320     02  WKS-NODO-ENCONTRADO-SW PIC 9(01) VALUE ZEROES.
001330         88  NODO-ENCONTRADO              VALUE 1.
001340     02  WKS-SW-DEPURA          PIC 9(01) VALUE ZEROES.
001350     02  WKS-SW-NO-DEPURA       PIC 9(01) VALUE ZEROES.
001360     02  FILLER                 PIC X(05).
001370 01  WKS-CONTADORES.
001380     02  WKS-ROS-IDX            PIC 9(04) COMP.
001390     02  WKS-LEIDOS-ROSTFILE    PIC 9(07) COMP.
001400     02  WKS-CARGADOS-ROSTER    PIC 9(07) COMP.
001410     02  WKS-EXCLUIDOS-TIPO     PIC 9(07) COMP.
001420     02  WKS-EXCLUIDOS-PADRE    PIC 9(07) COMP.
001430     02  WKS-MASCARA            PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001440     02  FILLER                 PIC X(08).
001450*----------------------------------------------------------------
001460*           TABLA EN MEMORIA DEL ROSTER (CARGA UNICA POR CORRIDA)
001470*----------------------------------------------------------------
001480 01  CSKROS-TABLA.
001490     02  CSKROS-TAB-TOTAL       PIC 9(04) COMP VALUE ZEROES.
001500     02  CSKROS-TAB-ENTRADA OCCURS 500 TIMES
001510                            INDEXED BY CSKROS-IDX.
001520         03  CSKROS-TAB-NODE-ID       PIC X(10).
001530         03  CSKROS-TAB-PARENT-ID     PIC X(10).
001540         03  CSKROS-TAB-TEAM-NAME     PIC X(30).
001550         03  CSKROS-TAB-AGENT-NAME    PIC X(40).
001560         03  CSKROS-TAB-EMAIL         PIC X(60).
001570         03  CSKROS-TAB-DESCRIPTION   PIC X(60).
001580         03  CSKROS-TAB-STATUS        PIC X(10).
001590             88  CSKROS-TAB-INACTIVO      VALUE 'DISABLED' 'Disabled'
001600                                                 'disabled' 'DISABLE '
001610                                                 'Disable ' 'disable '.
001620         03  CSKROS-TAB-TYPE          PIC X(20).
001630*        CAMPOS DERIVADOS AL MOMENTO DE LA CARGA
001640         03  CSKROS-TAB-FULL-NAME     PIC X(40).
001650         03  CSKROS-TAB-PROGRAM-NAME  PIC X(10) VALUE 'KASPERSKY'.
001660         03  CSKROS-TAB-ORG-UNIT      PIC X(10) VALUE 'CAN01'.
001670         03  FILLER                   PIC X(10).
001680*    VISTA NUMERICA DEL NODO, PARA CUANDO EL AREA DE AUDITORIA
001690*    PIDE TOTALES POR RANGO DE NODO (NODE-ID VIENE ALFANUMERICO
001700*    PERO EN ESTE ROSTER SIEMPRE SON DIGITOS)
001710     02  CSKROS-TAB-R           REDEFINES CSKROS-TAB-ENTRADA
001720                                OCCURS 500 TIMES.
001730         03  CSKROS-TAB-NODE-NUM  PIC 9(10).
001740         03  FILLER               PIC X(300).
001750*    VISTA BREVE DEL NOMBRE DE EQUIPO (PREFIJO/SUFIJO), USADA POR EL
001760*    LISTADO CORTO DE CONSOLA CUANDO OPERACIONES SOLO QUIERE VERIFICAR
001770*    PREFIJOS DE EQUIPO SIN IMPRIMIR EL ROSTER COMPLETO
001780     02  CSKROS-TAB-BREVE        REDEFINES CSKROS-TAB-ENTRADA
001790                                OCCURS 500 TIMES.
001800         03  CSKROS-TAB-PREFIJO   PIC X(155).
001810         03  CSKROS-TAB-SUFIJO    PIC X(155).
001820 PROCEDURE DIVISION.
001830*----------------------------------------------------------------
001840*               S E C C I O N   P R I N C I P A L
001850*----------------------------------------------------------------
001860 000-MAIN SECTION.
001870     PERFORM APERTURA-ARCHIVOS
001880     PERFORM CARGA-ROSTER   UNTIL FIN-ROSTFILE
001890     PERFORM EMITE-ROSTER
001900     PERFORM ESTADISTICAS
001910     PERFORM CIERRA-ARCHIVOS
001920     STOP RUN.
001930 000-MAIN-E. EXIT.
001940
001950 APERTURA-ARCHIVOS SECTION.
001960     OPEN INPUT  ROSTFILE
001970     OPEN OUTPUT ROSTOUT
001980     IF FS-ROSTFILE NOT = 0
001990        DISPLAY '>>> ERROR AL ABRIR ROSTFILE, STATUS: ' FS-ROSTFILE
002000                UPON CONSOLE
002010        MOVE 91 TO RETURN-CODE
002020        PERFORM CIERRA-ARCHIVOS
002030        STOP RUN
002040     END-IF
002050     IF FS-ROSTOUT NOT = 0
002060        DISPLAY '>>> ERROR AL ABRIR ROSTOUT, STATUS: ' FS-ROSTOUT
002070                UPON CONSOLE
002080        MOVE 91 TO RETURN-CODE
002090        PERFORM CIERRA-ARCHIVOS
002100        STOP RUN
002110     END-IF.
002120 APERTURA-ARCHIVOS-E. EXIT.
002130
002140*----------------------------------------------------------------
002150*     C A R G A   Y   F I L T R O   D E L   R O S T E R
002160*----------------------------------------------------------------
002170 CARGA-ROSTER SECTION.
002180     READ ROSTFILE
002190       AT END
002200          MOVE 1 TO WKS-FIN-ROSTFILE
002210       NOT AT END
002220          ADD 1 TO WKS-LEIDOS-ROSTFILE
002230          PERFORM EVALUA-REGISTRO-ROSTER
002240     END-READ.
002250 CARGA-ROSTER-E. EXIT.
002260
002270 EVALUA-REGISTRO-ROSTER SECTION.
002280     IF NOT ROST-PADRE-VALIDO
002290        ADD 1 TO WKS-EXCLUIDOS-PADRE
002300     ELSE
002310        IF ROST-TIPO-EXCLUIDO
002320           ADD 1 TO WKS-EXCLUIDOS-TIPO
002330        ELSE
002340           PERFORM BUSCA-NODO-EN-TABLA
002350           IF NOT NODO-ENCONTRADO
002360              PERFORM AGREGA-NODO-A-TABLA
002370           END-IF
002380        END-IF
002390     END-IF.
002400 EVALUA-REGISTRO-ROSTER-E. EXIT.
002410
002420*    BUSQUEDA SECUENCIAL DE NODE-ID YA CARGADO (PRIMER REGISTRO
002430*    LEIDO PARA UN NODE-ID GANA, LOS DUPLICADOS SE IGNORAN)
002440 BUSCA-NODO-EN-TABLA SECTION.
002450     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
002460     PERFORM COMPARA-1-NODO VARYING WKS-ROS-IDX FROM 1 BY 1
002470             UNTIL WKS-ROS-IDX > CSKROS-TAB-TOTAL
002480                OR NODO-ENCONTRADO.
002490 BUSCA-NODO-EN-TABLA-E. EXIT.
002500
002510 COMPARA-1-NODO SECTION.
002520     IF CSKROS-TAB-NODE-ID (WKS-ROS-IDX) = ROST-NODE-ID
002530        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
002540     END-IF.
002550 COMPARA-1-NODO-E. EXIT.
002560
002570 AGREGA-NODO-A-TABLA SECTION.
002580     IF CSKROS-TAB-TOTAL >= WKS-77-LIMITE-TABLA-ROS
002590        DISPLAY '>>> ROSTER LLENO, SE DESCARTA NODO: ' ROST-NODE-ID
002600                UPON CONSOLE
002610     ELSE
002620        ADD 1 TO CSKROS-TAB-TOTAL
002630        MOVE ROST-NODE-ID
002640                    TO CSKROS-TAB-NODE-ID (CSKROS-TAB-TOTAL)
002650        MOVE ROST-PARENT-ID
002660                    TO CSKROS-TAB-PARENT-ID (CSKROS-TAB-TOTAL)
002670        MOVE ROST-TEAM-NAME
002680                    TO CSKROS-TAB-TEAM-NAME (CSKROS-TAB-TOTAL)
002690        MOVE ROST-AGENT-NAME
002700                    TO CSKROS-TAB-AGENT-NAME (CSKROS-TAB-TOTAL)
002710        MOVE ROST-EMAIL
002720                    TO CSKROS-TAB-EMAIL (CSKROS-TAB-TOTAL)
002730        MOVE ROST-DESCRIPTION
002740                    TO CSKROS-TAB-DESCRIPTION (CSKROS-TAB-TOTAL)
002750        MOVE ROST-STATUS
002760                    TO CSKROS-TAB-STATUS (CSKROS-TAB-TOTAL)
002770        MOVE ROST-TYPE
002780                    TO CSKROS-TAB-TYPE (CSKROS-TAB-TOTAL)
002790        MOVE ROST-AGENT-NAME
002800                    TO CSKROS-TAB-FULL-NAME (CSKROS-TAB-TOTAL)
002810        MOVE 'KASPERSKY'
002820                    TO CSKROS-TAB-PROGRAM-NAME (CSKROS-TAB-TOTAL)
002830        MOVE 'CAN01'
002840                    TO CSKROS-TAB-ORG-UNIT (CSKROS-TAB-TOTAL)
002850        ADD 1 TO WKS-CARGADOS-ROSTER
002860     END-IF.
002870 AGREGA-NODO-A-TABLA-E. EXIT.
002880
002890*----------------------------------------------------------------
002900*     E M I S I O N   D E L   R E P O R T E   D E   R O S T E R
002910*----------------------------------------------------------------
002920 EMITE-ROSTER SECTION.
002930     PERFORM ESCRIBE-1-ROSTER VARYING WKS-ROS-IDX FROM 1 BY 1
002940             UNTIL WKS-ROS-IDX > CSKROS-TAB-TOTAL.
002950 EMITE-ROSTER-E. EXIT.
002960
002970 ESCRIBE-1-ROSTER SECTION.
002980     MOVE SPACES               TO REG-ROSTOUT
002990     MOVE CSKROS-TAB-NODE-ID (WKS-ROS-IDX)     TO RO-NODE-ID
003000     MOVE CSKROS-TAB-PARENT-ID (WKS-ROS-IDX)   TO RO-PARENT-ID
003010     MOVE CSKROS-TAB-TEAM-NAME (WKS-ROS-IDX)   TO RO-TEAM-NAME
003020     MOVE CSKROS-TAB-AGENT-NAME (WKS-ROS-IDX)  TO RO-AGENT-NAME
003030     MOVE CSKROS-TAB-EMAIL (WKS-ROS-IDX)       TO RO-EMAIL
003040     MOVE CSKROS-TAB-DESCRIPTION (WKS-ROS-IDX) TO RO-DESCRIPTION
003050     MOVE CSKROS-TAB-STATUS (WKS-ROS-IDX)      TO RO-STATUS
003060     MOVE CSKROS-TAB-TYPE (WKS-ROS-IDX)        TO RO-TYPE
003070     WRITE REG-ROSTOUT
003080     IF FS-ROSTOUT NOT = 0
003090        DISPLAY '>>> ERROR AL ESCRIBIR ROSTOUT, STATUS: ' FS-ROSTOUT
003100                UPON CONSOLE
003110     END-IF.
003120 ESCRIBE-1-ROSTER-E. EXIT.
003130
003140 ESTADISTICAS SECTION.
003150     DISPLAY '****************************************************'
003160     MOVE WKS-LEIDOS-ROSTFILE  TO WKS-MASCARA
003170     DISPLAY 'REGISTROS LEIDOS DE ROSTFILE:    ' WKS-MASCARA
003180     MOVE WKS-EXCLUIDOS-PADRE  TO WKS-MASCARA
003190     DISPLAY 'EXCLUIDOS POR PARENT-ID:         ' WKS-MASCARA
003200     MOVE WKS-EXCLUIDOS-TIPO   TO WKS-MASCARA
003210     DISPLAY 'EXCLUIDOS POR TIPO ADMINISTRADOR:' WKS-MASCARA
003220     MOVE WKS-CARGADOS-ROSTER  TO WKS-MASCARA
003230     DISPLAY 'TECNICOS CARGADOS EN EL ROSTER:  ' WKS-MASCARA
003240     DISPLAY 'VERSION DE TABLA EN MEMORIA:     ' WKS-77-VERSION-TABLA
003250     DISPLAY '****************************************************'.
003260 ESTADISTICAS-E. EXIT.
003270
003280 CIERRA-ARCHIVOS SECTION.
003290     CLOSE ROSTFILE ROSTOUT.
003300 CIERRA-ARCHIVOS-E. EXIT.
