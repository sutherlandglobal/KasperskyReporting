000100*****************************************************************
000110* FECHA       : 04/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000130* APLICACION  : ENCUESTAS DE SATISFACCION - MESA DE SERVICIO     *
000140* PROGRAMA    : CSKTEA01, LISTADO DE EQUIPOS DEL ROSTER           *
000150* TIPO        : BATCH                                             *
000160* DESCRIPCION : DERIVA DEL ROSTER LA LISTA DE NOMBRES DE EQUIPO   *
000170*             : (TEAM-NAME) SIN REPETIR, PARA LOS NODOS CUYO      *
000180*             : PADRE ES EL CLIENTE KASPERSKY (10982630). NO      *
000190*             : APLICA EL FILTRO DE TIPO DE CUENTA, SOLO EL DE    *
000200*             : NODO PADRE.                                       *
000210* ARCHIVOS    : ROSTFILE=C, EQUIPOS=A                              *
000220* ACCION (ES) : L=LISTADO DE EQUIPOS                               *
000230* PROGRAMA(S) : NO APLICA                                          *
000240* CANAL       : BATCH NOCTURNO / BAJO DEMANDA                      *
000250* INSTALADO   : DD/MM/AAAA                                         *
000260* BPM/RATIONAL: 341208                                             *
000270* NOMBRE      : REPORTERIA DE ENCUESTAS KASPERSKY                  *
000280*****************************************************************
000290*----------------------------------------------------------------
000300*    1991-03-04 EDR  ORIGEN    PRIMERA VERSION DEL PROGRAMA,     -
000310*                              LISTADO DE EQUIPOS DEL ROSTER      -
000320*    1994-02-11 EDR  TK-04701  SE AGREGA DEPURACION DE EQUIPOS    -
000330*                              REPETIDOS EN LA TABLA EN MEMORIA    -
000340*    1998-12-01 EEDR Y2K-0007  REVISION DE CAMPOS DE FECHA PARA   -
000350*                              CUATRO DIGITOS DE ANIO (VER COPY)  -
000360*    2005-06-17 RTM  TK-21044  SE AMPLIA LA TABLA DE EQUIPOS DE   -
000370*                              50 A 200 ENTRADAS                   -
000380*    2024-02-19 PEDR TK-91032  SE ESTANDARIZA EL PROGRAMA AL      -
000390*                              NUEVO COPY CSKROST                 -
000400*    2026-08-09 PEDR TK-91522  SE AGREGA VERSION DE LA TABLA EN   -
000410*                              MEMORIA (77-LEVEL), SEGUN ESTANDAR -
000420*                              DE CODIFICACION VIGENTE            -
000430*----------------------------------------------------------------
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.                    CSKTEA01.
000460 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
000470 INSTALLATION.                  BANCO INDUSTRIAL - MESA DE SERVICIO.
000480 DATE-WRITTEN.                  04/03/1991.
000490 DATE-COMPILED.                 .
000500 SECURITY.                      USO INTERNO - CONFIDENCIAL.
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z' 'a' THRU 'z'
000560     UPSI-0 ON  STATUS IS WKS-SW-DEPURA
000570     UPSI-0 OFF STATUS IS WKS-SW-NO-DEPURA.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT ROSTFILE ASSIGN   TO ROSTFILE
000610            ORGANIZATION      IS SEQUENTIAL
000620            FILE STATUS       IS FS-ROSTFILE.
000630     SELECT EQUIPOS  ASSIGN   TO EQUIPOS
000640            ORGANIZATION      IS SEQUENTIAL
000650            FILE STATUS       IS FS-EQUIPOS.
000660 DATA DIVISION.
000670 FILE SECTION.
000680*----------------------------------------------------------------
000690*   ROSTER DE TECNICOS (LMI_KASPERSKY_ROSTER)
000700*----------------------------------------------------------------
000710 FD  ROSTFILE.
000720     COPY CSKROST.
000730*----------------------------------------------------------------
000740*   SALIDA DEL LISTADO DE EQUIPOS (UN RENGLON POR EQUIPO DISTINTO)
000750*----------------------------------------------------------------
000760 FD  EQUIPOS.
000770 01  REG-EQUIPOS.
000780     02  TE-TEAM-NAME           PIC X(30).
000790     02  FILLER                 PIC X(01).
000800*    VISTA BREVE DEL RENGLON DE SALIDA (PRIMERA MITAD/SEGUNDA MITAD
000810*    DEL NOMBRE DE EQUIPO), USADA POR LA RUTINA DE DEPURACION (UPSI-0)
000820 01  REG-EQUIPOS-BREVE          REDEFINES REG-EQUIPOS.
000830     02  RE-BREVE-PREFIJO       PIC X(15).
000840     02  RE-BREVE-SUFIJO        PIC X(16).
000850 WORKING-STORAGE SECTION.
000860*----------------------------------------------------------------
000870*           CONSTANTES DE UN SOLO CAMPO (77-LEVEL)
000880*----------------------------------------------------------------
000890 77  WKS-77-LIMITE-TABLA-TEA    PIC 9(04) COMP VALUE 200.
000900 77  WKS-77-VERSION-TABLA       PIC X(04) VALUE '0200'.
000910*----------------------------------------------------------------
000920*           RECURSOS RUTINA DE FILE-STATUS
000930*----------------------------------------------------------------
000940 01  WKS-FS-STATUS.
000950     02  FS-ROSTFILE            PIC 9(02) VALUE ZEROES.
000960     02  FS-EQUIPOS             PIC 9(02) VALUE ZEROES.
000970     02  FILLER                 PIC X(10).
000980*----------------------------------------------------------------
000990*           SWITCHES Y CONTADORES DE TRABAJO
001000*----------------------------------------------------------------
001010 01  WKS-FLAGS.
001020     02  WKS-FIN-ROSTFILE       PIC 9(01) VALUE ZEROES.
001030         88  FIN-ROSTFILE                 VALUE 1.
001040     02  WKS-EQUIPO-ENCONTRADO-SW PIC 9(01) VALUE ZEROES.
001050         88  EQUIPO-ENCONTRADO            VALUE 1.
001060     02  WKS-SW-DEPURA          PIC 9(01) VALUE ZEROES.
001070     02  WKS-SW-NO-DEPURA       PIC 9(01) VALUE ZEROES.
001080     02  FILLER                 PIC X(05).
001090*    VISTA COMPACTA DE LOS SWITCHES DE CONTROL, PARA DESPLEGARLOS DE
001100*    UN SOLO GOLPE CUANDO EL AREA DE SOPORTE PIDE UN VOLCADO RAPIDO
001110 01  WKS-FLAGS-R                REDEFINES WKS-FLAGS.
001120     02  WKS-FLAGS-COMBO        PIC X(09).
001130 01  WKS-CONTADORES.
001140     02  WKS-TEA-IDX            PIC 9(04) COMP.
001150     02  WKS-LEIDOS-ROSTFILE    PIC 9(07) COMP.
001160     02  WKS-EXCLUIDOS-PADRE    PIC 9(07) COMP.
001170     02  WKS-EQUIPOS-CARGADOS   PIC 9(07) COMP.
001180     02  WKS-MASCARA            PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001190     02  FILLER                 PIC X(08).
001200*----------------------------------------------------------------
001210*           TABLA EN MEMORIA DE EQUIPOS DISTINTOS
001220*----------------------------------------------------------------
001230 01  CSKTEA-TABLA.
001240     02  CSKTEA-TAB-TOTAL       PIC 9(04) COMP VALUE ZEROES.
001250     02  CSKTEA-TAB-ENTRADA OCCURS 200 TIMES
001260                            INDEXED BY CSKTEA-IDX.
001270         03  CSKTEA-TAB-TEAM-NAME PIC X(30).
001280*    VISTA BREVE DEL NOMBRE DE EQUIPO (PRIMERA MITAD / SEGUNDA
001290*    MITAD), USADA POR EL LISTADO CORTO DE CONSOLA CUANDO EL AREA
001300*    DE OPERACIONES SOLO QUIERE VERIFICAR PREFIJOS DE EQUIPO
001310     02  CSKTEA-TAB-R           REDEFINES CSKTEA-TAB-ENTRADA
001320                                OCCURS 200 TIMES.
001330         03  CSKTEA-TAB-PREFIJO PIC X(15).
001340         03  CSKTEA-TAB-SUFIJO  PIC X(15).
001350 PROCEDURE DIVISION.
001360*----------------------------------------------------------------
001370*               S E C C I O N   P R I N C I P A L
001380*----------------------------------------------------------------
001390 000-MAIN SECTION.
001400     PERFORM APERTURA-ARCHIVOS
001410     PERFORM CARGA-ROSTER UNTIL FIN-ROSTFILE
001420     PERFORM EMITE-EQUIPOS
001430     PERFORM ESTADISTICAS
001440     PERFORM CIERRA-ARCHIVOS
001450     STOP RUN.
001460 000-MAIN-E. EXIT.
001470
001480 APERTURA-ARCHIVOS SECTION.
001490     OPEN INPUT  ROSTFILE
001500     IF FS-ROSTFILE NOT = 0
001510        DISPLAY '>>> ERROR AL ABRIR ROSTFILE, STATUS: ' FS-ROSTFILE
001520                UPON CONSOLE
001530        MOVE 91 TO RETURN-CODE
001540        PERFORM CIERRA-ARCHIVOS
001550        STOP RUN
001560     END-IF
001570     OPEN OUTPUT EQUIPOS
001580     IF FS-EQUIPOS NOT = 0
001590        DISPLAY '>>> ERROR AL ABRIR EQUIPOS, STATUS: ' FS-EQUIPOS
001600                UPON CONSOLE
001610        MOVE 91 TO RETURN-CODE
001620        PERFORM CIERRA-ARCHIVOS
001630        STOP RUN
001640     END-IF.
001650 APERTURA-ARCHIVOS-E. EXIT.
001660
001670*----------------------------------------------------------------
001680*     C A R G A   Y   F I L T R O   D E L   R O S T E R
001690*----------------------------------------------------------------
001700 CARGA-ROSTER SECTION.
001710     READ ROSTFILE
001720       AT END
001730          MOVE 1 TO WKS-FIN-ROSTFILE
001740       NOT AT END
001750          ADD 1 TO WKS-LEIDOS-ROSTFILE
001760          PERFORM EVALUA-REGISTRO-ROSTER
001770     END-READ.
001780 CARGA-ROSTER-E. EXIT.
001790
001800 EVALUA-REGISTRO-ROSTER SECTION.
001810     IF NOT ROST-PADRE-VALIDO
001820        ADD 1 TO WKS-EXCLUIDOS-PADRE
001830     ELSE
001840        PERFORM BUSCA-EQUIPO-EN-TABLA
001850        IF NOT EQUIPO-ENCONTRADO
001860           PERFORM AGREGA-EQUIPO-A-TABLA
001870        END-IF
001880     END-IF.
001890 EVALUA-REGISTRO-ROSTER-E. EXIT.
001900
001910*    BUSQUEDA SECUENCIAL DEL NOMBRE DE EQUIPO YA CARGADO (PRIMERA
001920*    APARICION DE UN EQUIPO GANA, LOS DEMAS SE IGNORAN)
001930 BUSCA-EQUIPO-EN-TABLA SECTION.
001940     MOVE 0 TO WKS-EQUIPO-ENCONTRADO-SW
001950     PERFORM COMPARA-1-EQUIPO VARYING WKS-TEA-IDX FROM 1 BY 1
001960             UNTIL WKS-TEA-IDX > CSKTEA-TAB-TOTAL
001970                OR EQUIPO-ENCONTRADO.
001980 BUSCA-EQUIPO-EN-TABLA-E. EXIT.
001990
002000 COMPARA-1-EQUIPO SECTION.
002010     IF CSKTEA-TAB-TEAM-NAME (WKS-TEA-IDX) = ROST-TEAM-NAME
002020        MOVE 1 TO WKS-EQUIPO-ENCONTRADO-SW
002030     END-IF.
002040 COMPARA-1-EQUIPO-E. EXIT.
002050
002060 AGREGA-EQUIPO-A-TABLA SECTION.
002070     IF CSKTEA-TAB-TOTAL >= WKS-77-LIMITE-TABLA-TEA
002080        DISPLAY '>>> TABLA DE EQUIPOS LLENA, SE DESCARTA: '
002090                ROST-TEAM-NAME UPON CONSOLE
002100     ELSE
002110        ADD 1 TO CSKTEA-TAB-TOTAL
002120        MOVE ROST-TEAM-NAME
002130                    TO CSKTEA-TAB-TEAM-NAME (CSKTEA-TAB-TOTAL)
002140        ADD 1 TO WKS-EQUIPOS-CARGADOS
002150     END-IF.
002160 AGREGA-EQUIPO-A-TABLA-E. EXIT.
002170
002180*----------------------------------------------------------------
002190*     E M I S I O N   D E L   L I S T A D O   D E   E Q U I P O S
002200*----------------------------------------------------------------
002210 EMITE-EQUIPOS SECTION.
002220     PERFORM ESCRIBE-1-EQUIPO VARYING WKS-TEA-IDX FROM 1 BY 1
002230             UNTIL WKS-TEA-IDX > CSKTEA-TAB-TOTAL.
002240 EMITE-EQUIPOS-E. EXIT.
002250
002260 ESCRIBE-1-EQUIPO SECTION.
002270     MOVE SPACES               TO REG-EQUIPOS
002280     MOVE CSKTEA-TAB-TEAM-NAME (WKS-TEA-IDX) TO TE-TEAM-NAME
002290     WRITE REG-EQUIPOS
002300     IF FS-EQUIPOS NOT = 0
002310        DISPLAY '>>> ERROR AL ESCRIBIR EQUIPOS, STATUS: ' FS-EQUIPOS
002320                UPON CONSOLE
002330     END-IF.
002340 ESCRIBE-1-EQUIPO-E. EXIT.
002350
002360*----------------------------------------------------------------
002370*     P A R R A F O S   D E   C I E R R E
002380*----------------------------------------------------------------
002390 ESTADISTICAS SECTION.
002400     DISPLAY '****************************************************'
002410     MOVE WKS-LEIDOS-ROSTFILE  TO WKS-MASCARA
002420     DISPLAY 'REGISTROS LEIDOS DE ROSTFILE:    ' WKS-MASCARA
002430     MOVE WKS-EXCLUIDOS-PADRE  TO WKS-MASCARA
002440     DISPLAY 'EXCLUIDOS POR PARENT-ID:         ' WKS-MASCARA
002450     MOVE WKS-EQUIPOS-CARGADOS TO WKS-MASCARA
002460     DISPLAY 'EQUIPOS DISTINTOS CARGADOS:      ' WKS-MASCARA
002470     DISPLAY 'VERSION DE TABLA EN MEMORIA:     ' WKS-77-VERSION-TABLA
002480     DISPLAY '****************************************************'.
002490 ESTADISTICAS-E. EXIT.
002500
002510 CIERRA-ARCHIVOS SECTION.
002520     CLOSE ROSTFILE EQUIPOS.
002530 CIERRA-ARCHIVOS-E. EXIT.
