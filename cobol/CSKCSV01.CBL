000100*****************************************************************
000110* FECHA       : 25/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000130* APLICACION  : ENCUESTAS DE SATISFACCION - MESA DE SERVICIO     *
000140* PROGRAMA    : CSKCSV01, VOLUMEN DE CASOS SATISFECHOS (CSAT)     *
000150* TIPO        : BATCH                                             *
000160* DESCRIPCION : PUNTEA CADA ENCUESTA DE LOS TECNICOS DEL ROSTER   *
000170*             : CON ESCALA PLANA DE 10 PUNTOS POR PREGUNTA        *
000180*             : (Q1-Q4, SIN CAMBIO POR FECHA) Y CUENTA POR GRANO  *
000190*             : LOS CASOS CUYA TASA CSAT ALCANCE 0.85 O MAS.      *
000200* ARCHIVOS    : ROSTFILE=C, ENCFILE=C, CASOSAT=A                   *
000210* ACCION (ES) : S=VOLUMEN DE CASOS SATISFECHOS                     *
000220* PROGRAMA(S) : NO APLICA                                          *
000230* CANAL       : BATCH NOCTURNO / BAJO DEMANDA                      *
000240* INSTALADO   : DD/MM/AAAA                                         *
000250* BPM/RATIONAL: 341211                                             *
000260* NOMBRE      : REPORTERIA DE ENCUESTAS KASPERSKY                  *
000270*****************************************************************
000280*----------------------------------------------------------------
000290*    1991-03-25 EDR  ORIGEN    PRIMERA VERSION DEL PROGRAMA,     -
000300*                              VOLUMEN DE CASOS SATISFECHOS       -
000310*    1996-04-02 EDR  TK-05310  SE FIJA EL UMBRAL DE SATISFACCION  -
000320*                              EN 0.85                             -
000330*    1998-12-01 EEDR Y2K-0007  REVISION DE CAMPOS DE FECHA PARA   -
000340*                              CUATRO DIGITOS DE ANIO (VER COPY)  -
000350*    2009-10-13 RTM  TK-38855  SE AMPLIA LA TABLA DE GRANOS DE     -
000360*                              200 A 1000 ENTRADAS                 -
000370*    2024-02-19 PEDR TK-91035  SE ESTANDARIZA EL PROGRAMA AL      -
000380*                              NUEVO COPY CSKROST/CSKSURV          -
000390*    2026-08-09 PEDR TK-91519  SE AGREGAN CONSTANTES DE LIMITE DE -
000400*                              LAS TABLAS EN MEMORIA (77-LEVEL),   -
000410*                              SEGUN ESTANDAR DE CODIFICACION      -
000420*                              VIGENTE                             -
000430*    2026-08-09 PEDR TK-91520  LA GRANULARIDAD POR FECHA (MODO    -
000440*                              TENDENCIA) AHORA RESPETA EL         -
000450*                              PARAMETRO DE GRANULARIDAD (D/S/M),  -
000460*                              QUE SE LEIA DE SYSIN PERO NO SE     -
000470*                              CONSULTABA; SE ADOPTA LA MISMA      -
000480*                              RUTINA DE ARMADO POR SEMANA/MES DE  -
000490*                              CSKVOL01                            -
000500*----------------------------------------------------------------
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID.                    CSKCSV01.
000530 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
000540 INSTALLATION.                  BANCO INDUSTRIAL - MESA DE SERVICIO.
000550 DATE-WRITTEN.                  25/03/1991.
000560 DATE-COMPILED.                 .
000570 SECURITY.                      USO INTERNO - CONFIDENCIAL.
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z' 'a' THRU 'z'
000630     UPSI-0 ON  STATUS IS WKS-SW-DEPURA
000640     UPSI-0 OFF STATUS IS WKS-SW-NO-DEPURA.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT ROSTFILE ASSIGN   TO ROSTFILE
000680            ORGANIZATION      IS SEQUENTIAL
000690            FILE STATUS       IS FS-ROSTFILE.
000700     SELECT ENCFILE  ASSIGN   TO ENCFILE
000710            ORGANIZATION      IS SEQUENTIAL
000720            FILE STATUS       IS FS-ENCFILE.
000730     SELECT CASOSAT  ASSIGN   TO CASOSAT
000740            ORGANIZATION      IS SEQUENTIAL
000750            FILE STATUS       IS FS-CASOSAT.
000760 DATA DIVISION.
000770 FILE SECTION.
000780*----------------------------------------------------------------
000790*   ROSTER DE TECNICOS (LMI_KASPERSKY_ROSTER)
000800*----------------------------------------------------------------
000810 FD  ROSTFILE.
000820     COPY CSKROST.
000830*----------------------------------------------------------------
000840*   ENCUESTA DE SATISFACCION (LMI_10982630_CUSTOMER_SURVEY)
000850*----------------------------------------------------------------
000860 FD  ENCFILE.
000870     COPY CSKSURV.
000880*----------------------------------------------------------------
000890*   SALIDA DEL VOLUMEN DE CASOS SATISFECHOS POR GRANULARIDAD
000900*----------------------------------------------------------------
000910 FD  CASOSAT.
000920 01  REG-VOLUMEN.
000930     02  CV-GRAIN                PIC X(30).
000940     02  FILLER                  PIC X(01).
000950     02  CV-CASE-COUNT           PIC 9(09).
000960     02  FILLER                  PIC X(01).
000970*    VISTA BREVE DEL RENGLON DE SALIDA, USADA POR LA RUTINA DE
000980*    DEPURACION (UPSI-0) PARA DESPLEGAR SOLO GRANO Y CONTEO
000990 01  REG-VOLUMEN-BREVE          REDEFINES REG-VOLUMEN.
001000     02  CV-BREVE-GRAIN          PIC X(31).
001010     02  CV-BREVE-COUNT          PIC X(10).
001020 WORKING-STORAGE SECTION.
001030*----------------------------------------------------------------
001040*           CONSTANTES DE UN SOLO CAMPO DE LAS TABLAS (77-LEVEL)
001050*----------------------------------------------------------------
001060 77  WKS-77-LIMITE-TABLA-ROS    PIC 9(04) COMP VALUE 500.
001070 77  WKS-77-LIMITE-TABLA-GRA    PIC 9(04) COMP VALUE 1000.
001080*----------------------------------------------------------------
001090*           RECURSOS RUTINA DE FILE-STATUS
001100*----------------------------------------------------------------
001110 01  WKS-FS-STATUS.
001120     02  FS-ROSTFILE             PIC 9(02) VALUE ZEROES.
001130     02  FS-ENCFILE              PIC 9(02) VALUE ZEROES.
001140     02  FS-CASOSAT              PIC 9(02) VALUE ZEROES.
001150     02  FILLER                  PIC X(10).
001160*----------------------------------------------------------------
001170*           PARAMETROS DE CORRIDA (LEIDOS DE SYSIN)
001180*----------------------------------------------------------------
001190 01  WKS-PARAMETROS.
001200     02  WKS-PARM-MODO           PIC X(01).
001210         88  WKS-MODO-EQUIPO         VALUE 'E'.
001220         88  WKS-MODO-AGENTE         VALUE 'A'.
001230     02  WKS-PARM-GRANULARIDAD   PIC X(01).
001240     02  WKS-PARM-FECHA-INI      PIC 9(08).
001250     02  WKS-PARM-FECHA-FIN      PIC 9(08).
001260     02  FILLER                  PIC X(10).
001270*----------------------------------------------------------------
001280*           SWITCHES Y CONTADORES DE TRABAJO
001290*----------------------------------------------------------------
001300 01  WKS-FLAGS.
001310     02  WKS-FIN-ROSTFILE        PIC 9(01) VALUE ZEROES.
001320         88  FIN-ROSTFILE                  VALUE 1.
001330     02  WKS-FIN-ENCFILE         PIC 9(01) VALUE ZEROES.
001340         88  FIN-ENCFILE                   VALUE 1.
001350     02  WKS-NODO-ENCONTRADO-SW  PIC 9(01) VALUE ZEROES.
001360         88  NODO-ENCONTRADO               VALUE 1.
001370     02  WKS-EN-RANGO-SW         PIC 9(01) VALUE ZEROES.
001380         88  EN-RANGO                      VALUE 1.
001390     02  WKS-GRANO-ENCONTRADO-SW PIC 9(01) VALUE ZEROES.
001400         88  GRANO-ENCONTRADO              VALUE 1.
001410     02  WKS-SATISFECHO-SW       PIC 9(01) VALUE ZEROES.
001420         88  CASO-SATISFECHO               VALUE 1.
001430     02  WKS-SW-DEPURA           PIC 9(01) VALUE ZEROES.
001440     02  WKS-SW-NO-DEPURA        PIC 9(01) VALUE ZEROES.
001450     02  FILLER                  PIC X(05).
001460 01  WKS-CONTADORES.
001470     02  WKS-ROS-IDX             PIC 9(04) COMP.
001480     02  WKS-VOL-IDX             PIC 9(04) COMP.
001490     02  WKS-Q-IDX               PIC 9(01) COMP.
001500     02  WKS-LEIDOS-ROSTFILE     PIC 9(07) COMP.
001510     02  WKS-CARGADOS-ROSTER     PIC 9(07) COMP.
001520     02  WKS-EXCLUIDOS-TIPO      PIC 9(07) COMP.
001530     02  WKS-EXCLUIDOS-PADRE     PIC 9(07) COMP.
001540     02  WKS-LEIDAS-ENCFILE      PIC 9(07) COMP.
001550     02  WKS-FUERA-DE-RANGO      PIC 9(07) COMP.
001560     02  WKS-FUERA-DE-ROSTER     PIC 9(07) COMP.
001570     02  WKS-DESCARTADAS         PIC 9(07) COMP.
001580     02  WKS-SATISFECHAS         PIC 9(07) COMP.
001590     02  WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001600     02  FILLER                  PIC X(08).
001610*----------------------------------------------------------------
001620*           TABLA EN MEMORIA DEL ROSTER (CARGA UNICA POR CORRIDA)
001630*----------------------------------------------------------------
001640 01  CSKCSV-ROS-TABLA.
001650     02  CSKCSV-ROS-TOTAL        PIC 9(04) COMP VALUE ZEROES.
001660     02  CSKCSV-ROS-ENTRADA OCCURS 500 TIMES
001670                             INDEXED BY CSKCSV-ROS-IDX.
001680         03  CSKCSV-TAB-NODE-ID     PIC X(10).
001690         03  CSKCSV-TAB-PARENT-ID   PIC X(10).
001700         03  CSKCSV-TAB-TEAM-NAME   PIC X(30).
001710         03  CSKCSV-TAB-AGENT-NAME  PIC X(40).
001720         03  CSKCSV-TAB-STATUS      PIC X(10).
001730         03  CSKCSV-TAB-TYPE        PIC X(20).
001740         03  CSKCSV-TAB-FULL-NAME   PIC X(40).
001750         03  FILLER                 PIC X(10).
001760     02  CSKCSV-ROS-TABLA-R      REDEFINES CSKCSV-ROS-ENTRADA
001770                                 OCCURS 500 TIMES.
001780         03  CSKCSV-TAB-NODE-NUM PIC 9(10).
001790         03  FILLER              PIC X(160).
001800*----------------------------------------------------------------
001810*           TABLA DE ACUMULADO DE CASOS SATISFECHOS POR GRANO
001820*----------------------------------------------------------------
001830 01  CSKCSV-TABLA.
001840     02  CSKCSV-TAB-TOTAL        PIC 9(04) COMP VALUE ZEROES.
001850     02  CSKCSV-TAB-ENTRADA OCCURS 1000 TIMES
001860                             INDEXED BY CSKCSV-IDX.
001870         03  CSKCSV-TAB-GRAIN       PIC X(30).
001880*        VISTA PREFIJO/SUFIJO DEL GRANO PARA VERIFICACION PARCIAL
001890         03  CSKCSV-TAB-GRAIN-R     REDEFINES CSKCSV-TAB-GRAIN.
001900             04  CSKCSV-TAB-GRAIN-PREFIJO  PIC X(15).
001910             04  CSKCSV-TAB-GRAIN-SUFIJO   PIC X(15).
001920         03  CSKCSV-TAB-CONTADOR    PIC 9(09) COMP.
001930*----------------------------------------------------------------
001940*           FECHA DE LA ENCUESTA EN CURSO Y AREAS DE PUNTEO
001950*----------------------------------------------------------------
001960 01  WKS-FECHA-TRABAJO.
001970     02  WKS-FECHA-ENCUESTA-NUM  PIC 9(08).
001980     02  WKS-DIA-DEL-ANIO        PIC 9(03) COMP.
001990     02  WKS-MES-IDX             PIC 9(02) COMP.
002000     02  WKS-SEMANA-NUM          PIC 9(02) COMP.
002010     02  WKS-SEMANA-RESTO        PIC 9(02) COMP.
002020     02  WKS-SEMANA-EDIT         PIC 99.
002030     02  WKS-GRANULARIDAD        PIC X(30).
002040     02  FILLER                  PIC X(10).
002050*----------------------------------------------------------------
002060*           TABLA DE DIAS POR MES PARA EL CALCULO DE SEMANA
002070*           (SIN INTRINSECOS, IGUAL QUE EL RESTO DEL SISTEMA)
002080*----------------------------------------------------------------
002090 01  TABLA-DIAS-POR-MES-X.
002100     02  FILLER PIC X(24) VALUE '312831303130313130313031'.
002110 01  TABLA-DIAS-POR-MES         REDEFINES TABLA-DIAS-POR-MES-X.
002120     02  TABLA-DIAS-MES         PIC 9(02) OCCURS 12 TIMES.
002130 01  WKS-PUNTEO.
002140     02  WKS-SURVEY-POINTS       PIC 9(03) COMP.
002150     02  WKS-MAX-POINTS          PIC 9(03) COMP.
002160     02  WKS-CSAT-RATIO          PIC S9(01)V9(08) COMP.
002170     02  WKS-UMBRAL-SATISFECHO   PIC S9(01)V9(08) COMP VALUE .85000000.
002180     02  FILLER                  PIC X(08).
002190 PROCEDURE DIVISION.
002200*----------------------------------------------------------------
002210*               S E C C I O N   P R I N C I P A L
002220*----------------------------------------------------------------
002230 000-MAIN SECTION.
002240     PERFORM APERTURA-ARCHIVOS
002250     PERFORM LEE-PARAMETROS
002260     PERFORM CARGA-ROSTER   UNTIL FIN-ROSTFILE
002270     PERFORM LEE-ENCUESTAS  UNTIL FIN-ENCFILE
002280     PERFORM EMITE-CASOS-SATISFECHOS
002290     PERFORM ESTADISTICAS
002300     PERFORM CIERRA-ARCHIVOS
002310     STOP RUN.
002320 000-MAIN-E. EXIT.
002330
002340 APERTURA-ARCHIVOS SECTION.
002350     OPEN INPUT  ROSTFILE
002360     OPEN INPUT  ENCFILE
002370     OPEN OUTPUT CASOSAT
002380     IF FS-ROSTFILE NOT = 0 OR FS-ENCFILE NOT = 0 OR FS-CASOSAT NOT = 0
002390        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE CSKCSV01' UPON CONSOLE
002400        MOVE 91 TO RETURN-CODE
002410        PERFORM CIERRA-ARCHIVOS
002420        STOP RUN
002430     END-IF.
002440 APERTURA-ARCHIVOS-E. EXIT.
002450
002460 LEE-PARAMETROS SECTION.
002470     ACCEPT WKS-PARM-MODO         FROM SYSIN
002480     ACCEPT WKS-PARM-GRANULARIDAD FROM SYSIN
002490     ACCEPT WKS-PARM-FECHA-INI    FROM SYSIN
002500     ACCEPT WKS-PARM-FECHA-FIN    FROM SYSIN.
002510 LEE-PARAMETROS-E. EXIT.
002520
002530*----------------------------------------------------------------
002540*     C A R G A   Y   F I L T R O   D E L   R O S T E R
002550*----------------------------------------------------------------
002560 CARGA-ROSTER SECTION.
002570     READ ROSTFILE
002580       AT END
002590          MOVE 1 TO WKS-FIN-ROSTFILE
002600       NOT AT END
002610          ADD 1 TO WKS-LEIDOS-ROSTFILE
002620          PERFORM EVALUA-REGISTRO-ROSTER
002630     END-READ.
002640 CARGA-ROSTER-E. EXIT.
002650
002660 EVALUA-REGISTRO-ROSTER SECTION.
002670     IF NOT ROST-PADRE-VALIDO
002680        ADD 1 TO WKS-EXCLUIDOS-PADRE
002690     ELSE
002700        IF ROST-TIPO-EXCLUIDO
002710           ADD 1 TO WKS-EXCLUIDOS-TIPO
002720        ELSE
002730           PERFORM BUSCA-NODO-EN-ROSTER
002740           IF NOT NODO-ENCONTRADO
002750              PERFORM AGREGA-NODO-A-ROSTER
002760           END-IF
002770        END-IF
002780     END-IF.
002790 EVALUA-REGISTRO-ROSTER-E. EXIT.
002800
002810 BUSCA-NODO-EN-ROSTER SECTION.
002820     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
002830     PERFORM COMPARA-1-NODO-ROSTER VARYING WKS-ROS-IDX FROM 1 BY 1
002840             UNTIL WKS-ROS-IDX > CSKCSV-ROS-TOTAL
002850                OR NODO-ENCONTRADO.
002860 BUSCA-NODO-EN-ROSTER-E. EXIT.
002870
002880 COMPARA-1-NODO-ROSTER SECTION.
002890     IF CSKCSV-TAB-NODE-ID (WKS-ROS-IDX) = ROST-NODE-ID
002900        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
002910     END-IF.
002920 COMPARA-1-NODO-ROSTER-E. EXIT.
002930
002940 AGREGA-NODO-A-ROSTER SECTION.
002950     IF CSKCSV-ROS-TOTAL >= WKS-77-LIMITE-TABLA-ROS
002960        DISPLAY '>>> ROSTER LLENO, SE DESCARTA NODO: ' ROST-NODE-ID
002970                UPON CONSOLE
002980     ELSE
002990        ADD 1 TO CSKCSV-ROS-TOTAL
003000        MOVE ROST-NODE-ID
003010                    TO CSKCSV-TAB-NODE-ID (CSKCSV-ROS-TOTAL)
003020        MOVE ROST-PARENT-ID
003030                    TO CSKCSV-TAB-PARENT-ID (CSKCSV-ROS-TOTAL)
003040        MOVE ROST-TEAM-NAME
003050                    TO CSKCSV-TAB-TEAM-NAME (CSKCSV-ROS-TOTAL)
003060        MOVE ROST-AGENT-NAME
003070                    TO CSKCSV-TAB-AGENT-NAME (CSKCSV-ROS-TOTAL)
003080        MOVE ROST-STATUS
003090                    TO CSKCSV-TAB-STATUS (CSKCSV-ROS-TOTAL)
003100        MOVE ROST-TYPE
003110                    TO CSKCSV-TAB-TYPE (CSKCSV-ROS-TOTAL)
003120        MOVE ROST-AGENT-NAME
003130                    TO CSKCSV-TAB-FULL-NAME (CSKCSV-ROS-TOTAL)
003140        ADD 1 TO WKS-CARGADOS-ROSTER
003150     END-IF.
003160 AGREGA-NODO-A-ROSTER-E. EXIT.
003170
003180*----------------------------------------------------------------
003190*     L E C T U R A   D E   E N C U E S T A S
003200*----------------------------------------------------------------
003210 LEE-ENCUESTAS SECTION.
003220     READ ENCFILE
003230       AT END
003240          MOVE 1 TO WKS-FIN-ENCFILE
003250       NOT AT END
003260          ADD 1 TO WKS-LEIDAS-ENCFILE
003270          PERFORM EVALUA-ENCUESTA
003280     END-READ.
003290 LEE-ENCUESTAS-E. EXIT.
003300
003310 EVALUA-ENCUESTA SECTION.
003320     PERFORM PRUEBA-RANGO-FECHA
003330     IF EN-RANGO
003340        PERFORM BUSCA-TECNICO-EN-ROSTER
003350        IF NODO-ENCONTRADO
003360           PERFORM CALCULA-CSAT-VOLUMEN
003370        ELSE
003380           ADD 1 TO WKS-FUERA-DE-ROSTER
003390        END-IF
003400     ELSE
003410        ADD 1 TO WKS-FUERA-DE-RANGO
003420     END-IF.
003430 EVALUA-ENCUESTA-E. EXIT.
003440
003450 PRUEBA-RANGO-FECHA SECTION.
003460     COMPUTE WKS-FECHA-ENCUESTA-NUM =
003470             CSKENC-FEC-ANIO * 10000 + CSKENC-FEC-MES * 100
003480             + CSKENC-FEC-DIA
003490     IF WKS-FECHA-ENCUESTA-NUM >= WKS-PARM-FECHA-INI
003500        AND WKS-FECHA-ENCUESTA-NUM  <  WKS-PARM-FECHA-FIN
003510        MOVE 1 TO WKS-EN-RANGO-SW
003520     ELSE
003530        MOVE 0 TO WKS-EN-RANGO-SW
003540     END-IF.
003550 PRUEBA-RANGO-FECHA-E. EXIT.
003560
003570 BUSCA-TECNICO-EN-ROSTER SECTION.
003580     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
003590     PERFORM COMPARA-1-TECNICO VARYING WKS-ROS-IDX FROM 1 BY 1
003600             UNTIL WKS-ROS-IDX > CSKCSV-ROS-TOTAL
003610                OR NODO-ENCONTRADO.
003620 BUSCA-TECNICO-EN-ROSTER-E. EXIT.
003630
003640 COMPARA-1-TECNICO SECTION.
003650     IF CSKCSV-TAB-NODE-ID (WKS-ROS-IDX) = CSKENC-TECHNICIAN-ID
003660        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
003670     END-IF.
003680 COMPARA-1-TECNICO-E. EXIT.
003690
003700*----------------------------------------------------------------
003710*     P U N T E O   D E   L A   E S C A L A   P L A N A
003720*     (REGLA DE NEGOCIO: Q1-Q4, 10 PUNTOS PAREJOS, SIN FECHA)
003730*----------------------------------------------------------------
003740 CALCULA-CSAT-VOLUMEN SECTION.
003750     MOVE 0 TO WKS-SURVEY-POINTS
003760     MOVE 0 TO WKS-MAX-POINTS
003770     PERFORM CALCULA-PUNTEO-1-PREGUNTA VARYING WKS-Q-IDX FROM 1 BY 1
003780             UNTIL WKS-Q-IDX > 4
003790     IF WKS-MAX-POINTS = 0
003800        ADD 1 TO WKS-DESCARTADAS
003810     ELSE
003820        DIVIDE WKS-SURVEY-POINTS BY WKS-MAX-POINTS
003830               GIVING WKS-CSAT-RATIO ROUNDED
003840        PERFORM PRUEBA-SATISFECHO
003850        IF CASO-SATISFECHO
003860           PERFORM CALCULA-GRANULARIDAD
003870           PERFORM ACUMULA-CASO-SATISFECHO
003880           ADD 1 TO WKS-SATISFECHAS
003890        END-IF
003900     END-IF.
003910 CALCULA-CSAT-VOLUMEN-E. EXIT.
003920
003930 CALCULA-PUNTEO-1-PREGUNTA SECTION.
003940     IF CSKENC-RESP-ALFA (WKS-Q-IDX) NOT = SPACES
003950        ADD CSKENC-RESP-NUM (WKS-Q-IDX) TO WKS-SURVEY-POINTS
003960        ADD 10                          TO WKS-MAX-POINTS
003970     END-IF.
003980 CALCULA-PUNTEO-1-PREGUNTA-E. EXIT.
003990
004000 PRUEBA-SATISFECHO SECTION.
004010     IF WKS-CSAT-RATIO >= WKS-UMBRAL-SATISFECHO
004020        MOVE 1 TO WKS-SATISFECHO-SW
004030     ELSE
004040        MOVE 0 TO WKS-SATISFECHO-SW
004050     END-IF.
004060 PRUEBA-SATISFECHO-E. EXIT.
004070
004080*----------------------------------------------------------------
004090*     S E L E C C I O N   D E   G R A N U L A R I D A D
004100*----------------------------------------------------------------
004110 CALCULA-GRANULARIDAD SECTION.
004120     MOVE SPACES TO WKS-GRANULARIDAD
004130     EVALUATE TRUE
004140        WHEN WKS-MODO-EQUIPO
004150           MOVE CSKCSV-TAB-TEAM-NAME (WKS-ROS-IDX) TO WKS-GRANULARIDAD
004160        WHEN WKS-MODO-AGENTE
004170           MOVE CSKCSV-TAB-FULL-NAME (WKS-ROS-IDX) TO WKS-GRANULARIDAD
004180        WHEN OTHER
004190           PERFORM CALCULA-GRANULARIDAD-FECHA
004200     END-EVALUATE.
004210 CALCULA-GRANULARIDAD-E. EXIT.
004220
004230*----------------------------------------------------------------
004240*     G R A N U L A R I D A D   D E   F E C H A   ( D / S / M )
004250*     PARM DE CORRIDA WKS-PARM-GRANULARIDAD: 'M'=MES, 'S'=SEMANA,
004260*     CUALQUIER OTRO VALOR (INCLUYENDO ESPACIOS) = DIA
004270*----------------------------------------------------------------
004280 CALCULA-GRANULARIDAD-FECHA SECTION.
004290     EVALUATE WKS-PARM-GRANULARIDAD
004300        WHEN 'M'
004310           PERFORM ARMA-GRANULARIDAD-MES
004320        WHEN 'S'
004330           PERFORM ARMA-GRANULARIDAD-SEMANA
004340        WHEN OTHER
004350           PERFORM ARMA-GRANULARIDAD-DIA
004360     END-EVALUATE.
004370 CALCULA-GRANULARIDAD-FECHA-E. EXIT.
004380
004390 ARMA-GRANULARIDAD-DIA SECTION.
004400     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
004410            '-'             DELIMITED BY SIZE
004420            CSKENC-FEC-MES  DELIMITED BY SIZE
004430            '-'             DELIMITED BY SIZE
004440            CSKENC-FEC-DIA  DELIMITED BY SIZE
004450            INTO WKS-GRANULARIDAD
004460     END-STRING.
004470 ARMA-GRANULARIDAD-DIA-E. EXIT.
004480
004490 ARMA-GRANULARIDAD-MES SECTION.
004500     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
004510            '-'             DELIMITED BY SIZE
004520            CSKENC-FEC-MES  DELIMITED BY SIZE
004530            INTO WKS-GRANULARIDAD
004540     END-STRING.
004550 ARMA-GRANULARIDAD-MES-E. EXIT.
004560
004570*    CALCULO DE LA SEMANA DEL ANIO A PARTIR DE LA TABLA DE DIAS POR
004580*    MES. AL IGUAL QUE EL RESTO DE LA REPORTERIA DE ENCUESTAS, NO
004590*    CONTEMPLA ANIOS BISIESTOS: EL CORTE DE SEMANA SE CALCULA SOBRE
004600*    UN ANIO DE 365 DIAS PARA TODAS LAS ENCUESTAS RECIBIDAS
004610 ARMA-GRANULARIDAD-SEMANA SECTION.
004620     MOVE 0 TO WKS-DIA-DEL-ANIO
004630     PERFORM SUMA-DIAS-MES VARYING WKS-MES-IDX FROM 1 BY 1
004640             UNTIL WKS-MES-IDX >= CSKENC-FEC-MES
004650     ADD CSKENC-FEC-DIA TO WKS-DIA-DEL-ANIO
004660     DIVIDE WKS-DIA-DEL-ANIO BY 7
004670            GIVING WKS-SEMANA-NUM REMAINDER WKS-SEMANA-RESTO
004680     ADD 1 TO WKS-SEMANA-NUM
004690     MOVE WKS-SEMANA-NUM TO WKS-SEMANA-EDIT
004700     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
004710            '-W'            DELIMITED BY SIZE
004720            WKS-SEMANA-EDIT DELIMITED BY SIZE
004730            INTO WKS-GRANULARIDAD
004740     END-STRING.
004750 ARMA-GRANULARIDAD-SEMANA-E. EXIT.
004760
004770 SUMA-DIAS-MES SECTION.
004780     ADD TABLA-DIAS-MES (WKS-MES-IDX) TO WKS-DIA-DEL-ANIO.
004790 SUMA-DIAS-MES-E. EXIT.
004800
004810*----------------------------------------------------------------
004820*     A C U M U L A D O   D E   C A S O S   S A T I S F E C H O S
004830*----------------------------------------------------------------
004840 ACUMULA-CASO-SATISFECHO SECTION.
004850     MOVE 0 TO WKS-GRANO-ENCONTRADO-SW
004860     PERFORM COMPARA-1-GRANO VARYING WKS-VOL-IDX FROM 1 BY 1
004870             UNTIL WKS-VOL-IDX > CSKCSV-TAB-TOTAL
004880                OR GRANO-ENCONTRADO
004890     IF GRANO-ENCONTRADO
004900        ADD 1 TO CSKCSV-TAB-CONTADOR (WKS-VOL-IDX)
004910     ELSE
004920        PERFORM AGREGA-GRANO-A-TABLA
004930     END-IF.
004940 ACUMULA-CASO-SATISFECHO-E. EXIT.
004950
004960 COMPARA-1-GRANO SECTION.
004970     IF CSKCSV-TAB-GRAIN (WKS-VOL-IDX) = WKS-GRANULARIDAD
004980        MOVE 1 TO WKS-GRANO-ENCONTRADO-SW
004990     END-IF.
005000 COMPARA-1-GRANO-E. EXIT.
005010
005020 AGREGA-GRANO-A-TABLA SECTION.
005030     IF CSKCSV-TAB-TOTAL >= WKS-77-LIMITE-TABLA-GRA
005040        DISPLAY '>>> TABLA DE GRANOS LLENA, SE DESCARTA: '
005050                WKS-GRANULARIDAD UPON CONSOLE
005060     ELSE
005070        ADD 1 TO CSKCSV-TAB-TOTAL
005080        MOVE WKS-GRANULARIDAD TO CSKCSV-TAB-GRAIN (CSKCSV-TAB-TOTAL)
005090        MOVE 1                TO CSKCSV-TAB-CONTADOR (CSKCSV-TAB-TOTAL)
005100     END-IF.
005110 AGREGA-GRANO-A-TABLA-E. EXIT.
005120
005130*----------------------------------------------------------------
005140*     E M I S I O N   D E   L O S   C A S O S   S A T I S F E C H O S
005150*----------------------------------------------------------------
005160 EMITE-CASOS-SATISFECHOS SECTION.
005170     PERFORM ESCRIBE-1-VOLUMEN VARYING WKS-VOL-IDX FROM 1 BY 1
005180             UNTIL WKS-VOL-IDX > CSKCSV-TAB-TOTAL.
005190 EMITE-CASOS-SATISFECHOS-E. EXIT.
005200
005210 ESCRIBE-1-VOLUMEN SECTION.
005220     MOVE SPACES TO REG-VOLUMEN
005230     MOVE CSKCSV-TAB-GRAIN (WKS-VOL-IDX)    TO CV-GRAIN
005240     MOVE CSKCSV-TAB-CONTADOR (WKS-VOL-IDX) TO CV-CASE-COUNT
005250     WRITE REG-VOLUMEN
005260     IF FS-CASOSAT NOT = 0
005270        DISPLAY '>>> ERROR AL ESCRIBIR CASOSAT, STATUS: ' FS-CASOSAT
005280                UPON CONSOLE
005290     END-IF.
005300 ESCRIBE-1-VOLUMEN-E. EXIT.
005310
005320 ESTADISTICAS SECTION.
005330     DISPLAY '****************************************************'
005340     MOVE WKS-LEIDOS-ROSTFILE  TO WKS-MASCARA
005350     DISPLAY 'REGISTROS LEIDOS DE ROSTFILE:    ' WKS-MASCARA
005360     MOVE WKS-CARGADOS-ROSTER  TO WKS-MASCARA
005370     DISPLAY 'TECNICOS CARGADOS EN EL ROSTER:  ' WKS-MASCARA
005380     MOVE WKS-LEIDAS-ENCFILE   TO WKS-MASCARA
005390     DISPLAY 'ENCUESTAS LEIDAS DE ENCFILE:     ' WKS-MASCARA
005400     MOVE WKS-FUERA-DE-RANGO   TO WKS-MASCARA
005410     DISPLAY 'ENCUESTAS FUERA DE RANGO:        ' WKS-MASCARA
005420     MOVE WKS-FUERA-DE-ROSTER  TO WKS-MASCARA
005430     DISPLAY 'ENCUESTAS FUERA DE ROSTER:       ' WKS-MASCARA
005440     MOVE WKS-DESCARTADAS      TO WKS-MASCARA
005450     DISPLAY 'ENCUESTAS DESCARTADAS (SIN MAX): ' WKS-MASCARA
005460     MOVE WKS-SATISFECHAS      TO WKS-MASCARA
005470     DISPLAY 'CASOS SATISFECHOS CONTADOS:      ' WKS-MASCARA
005480     DISPLAY '****************************************************'.
005490 ESTADISTICAS-E. EXIT.
005500
005510 CIERRA-ARCHIVOS SECTION.
005520     CLOSE ROSTFILE ENCFILE CASOSAT.
005530 CIERRA-ARCHIVOS-E. EXIT.
