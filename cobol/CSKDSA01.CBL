000100*****************************************************************
000110* FECHA       : 01/04/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000130* APLICACION  : ENCUESTAS DE SATISFACCION - MESA DE SERVICIO     *
000140* PROGRAMA    : CSKDSA01, DETALLE DE CASOS INSATISFECHOS (DSAT)   *
000150* TIPO        : BATCH                                             *
000160* DESCRIPCION : PUNTEA CADA ENCUESTA DE LOS TECNICOS DEL ROSTER   *
000170*             : CON ESCALA PLANA DE 10 PUNTOS POR PREGUNTA        *
000180*             : (Q1-Q5) Y EMITE UN RENGLON DE DETALLE POR CADA    *
000190*             : ENCUESTA CUYA TASA CSAT NO ALCANCE 0.85. NO HAY   *
000200*             : ACUMULADO POR GRANO, ES UN LISTADO DE DETALLE.    *
000210* ARCHIVOS    : ROSTFILE=C, ENCFILE=C, DSATDET=A                   *
000220* ACCION (ES) : D=DETALLE DE CASOS INSATISFECHOS                   *
000230* PROGRAMA(S) : NO APLICA                                          *
000240* CANAL       : BATCH NOCTURNO / BAJO DEMANDA                      *
000250* INSTALADO   : DD/MM/AAAA                                         *
000260* BPM/RATIONAL: 341212                                             *
000270* NOMBRE      : REPORTERIA DE ENCUESTAS KASPERSKY                  *
000280*****************************************************************
000290*----------------------------------------------------------------
000300*    1991-04-01 EDR  ORIGEN    PRIMERA VERSION DEL PROGRAMA,     -
000310*                              DETALLE DE CASOS INSATISFECHOS     -
000320*    1996-04-02 EDR  TK-05311  SE FIJA EL UMBRAL DE INSATISFACCION-
000330*                              EN MENOR A 0.85                     -
000340*    1998-12-01 EEDR Y2K-0007  REVISION DE CAMPOS DE FECHA PARA   -
000350*                              CUATRO DIGITOS DE ANIO (VER COPY)  -
000360*    2013-05-27 JCLM TK-47190  SE AGREGA Q5 AL PUNTEO DE DETALLE   -
000370*                              (ANTES SOLO Q1-Q4)                  -
000380*    2024-02-19 PEDR TK-91036  SE ESTANDARIZA EL PROGRAMA AL      -
000390*                              NUEVO COPY CSKROST/CSKSURV          -
000400*    2026-08-09 PEDR TK-91520  SE AGREGA CONSTANTE DE LIMITE Y    -
000410*                              VERSION DE LA TABLA EN MEMORIA      -
000420*                              (77-LEVEL), SEGUN ESTANDAR DE       -
000430*                              CODIFICACION VIGENTE                -
000440*----------------------------------------------------------------
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.                    CSKDSA01.
000470 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
000480 INSTALLATION.                  BANCO INDUSTRIAL - MESA DE SERVICIO.
000490 DATE-WRITTEN.                  01/04/1991.
000500 DATE-COMPILED.                 .
000510 SECURITY.                      USO INTERNO - CONFIDENCIAL.
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z' 'a' THRU 'z'
000570     UPSI-0 ON  STATUS IS WKS-SW-DEPURA
000580     UPSI-0 OFF STATUS IS WKS-SW-NO-DEPURA.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ROSTFILE ASSIGN   TO ROSTFILE
000620            ORGANIZATION      IS SEQUENTIAL
000630            FILE STATUS       IS FS-ROSTFILE.
000640     SELECT ENCFILE  ASSIGN   TO ENCFILE
000650            ORGANIZATION      IS SEQUENTIAL
000660            FILE STATUS       IS FS-ENCFILE.
000670     SELECT DSATDET  ASSIGN   TO DSATDET
000680            ORGANIZATION      IS SEQUENTIAL
000690            FILE STATUS       IS FS-DSATDET.
000700 DATA DIVISION.
000710 FILE SECTION.
000720*----------------------------------------------------------------
000730*   ROSTER DE TECNICOS (LMI_KASPERSKY_ROSTER)
000740*----------------------------------------------------------------
000750 FD  ROSTFILE.
000760     COPY CSKROST.
000770*----------------------------------------------------------------
000780*   ENCUESTA DE SATISFACCION (LMI_10982630_CUSTOMER_SURVEY)
000790*----------------------------------------------------------------
000800 FD  ENCFILE.
000810     COPY CSKSURV.
000820*----------------------------------------------------------------
000830*   SALIDA DEL DETALLE DE CASOS INSATISFECHOS
000840*----------------------------------------------------------------
000850 FD  DSATDET.
000860 01  REG-DSATDET.
000870     02  DD-CREATION-DATE         PIC X(19).
000880     02  FILLER                   PIC X(01).
000890     02  DD-SESSION-ID            PIC X(20).
000900     02  FILLER                   PIC X(01).
000910     02  DD-CUSTOMER-NAME         PIC X(40).
000920     02  FILLER                   PIC X(01).
000930     02  DD-TECHNICIAN-NAME       PIC X(40).
000940     02  FILLER                   PIC X(01).
000950     02  DD-Q1                    PIC X(02).
000960     02  FILLER                   PIC X(01).
000970     02  DD-Q2                    PIC X(02).
000980     02  FILLER                   PIC X(01).
000990     02  DD-Q3                    PIC X(02).
001000     02  FILLER                   PIC X(01).
001010     02  DD-Q4                    PIC X(02).
001020     02  FILLER                   PIC X(01).
001030     02  DD-Q5                    PIC X(02).
001040     02  FILLER                   PIC X(01).
001050     02  DD-CSAT-PCT              PIC 9(03)V9(04).
001060*    VISTA BREVE DEL RENGLON DE SALIDA, USADA POR LA RUTINA DE
001070*    DEPURACION (UPSI-0) PARA DESPLEGAR SOLO SESION Y CLIENTE
001080 01  REG-DSATDET-BREVE           REDEFINES REG-DSATDET.
001090     02  DD-BREVE-SESSION         PIC X(41).
001100     02  DD-BREVE-CUSTOMER        PIC X(41).
001110     02  FILLER                   PIC X(63).
001120 WORKING-STORAGE SECTION.
001130*----------------------------------------------------------------
001140*           CONSTANTES DE UN SOLO CAMPO (77-LEVEL)
001150*----------------------------------------------------------------
001160 77  WKS-77-LIMITE-TABLA-ROS     PIC 9(04) COMP VALUE 500.
001170 77  WKS-77-VERSION-TABLA        PIC X(04) VALUE '0500'.
001180*----------------------------------------------------------------
001190*           RECURSOS RUTINA DE FILE-STATUS
001200*----------------------------------------------------------------
001210 01  WKS-FS-STATUS.
001220     02  FS-ROSTFILE              PIC 9(02) VALUE ZEROES.
001230     02  FS-ENCFILE               PIC 9(02) VALUE ZEROES.
001240     02  FS-DSATDET               PIC 9(02) VALUE ZEROES.
001250     02  FILLER                   PIC X(10).
001260*----------------------------------------------------------------
001270*           PARAMETROS DE CORRIDA (LEIDOS DE SYSIN)
001280*----------------------------------------------------------------
001290 01  WKS-PARAMETROS.
001300     02  WKS-PARM-FECHA-INI       PIC 9(08).
001310     02  WKS-PARM-FECHA-FIN       PIC 9(08).
001320     02  FILLER                   PIC X(10).
001330*----------------------------------------------------------------
001340*           SWITCHES Y CONTADORES DE TRABAJO
001350*----------------------------------------------------------------
001360 01  WKS-FLAGS.
001370     02  WKS-FIN-ROSTFILE         PIC 9(01) VALUE ZEROES.
001380         88  FIN-ROSTFILE                   VALUE 1.
001390     02  WKS-FIN-ENCFILE          PIC 9(01) VALUE ZEROES.
001400         88  FIN-ENCFILE                    VALUE 1.
001410     02  WKS-NODO-ENCONTRADO-SW   PIC 9(01) VALUE ZEROES.
001420         88  NODO-ENCONTRADO                VALUE 1.
001430     02  WKS-EN-RANGO-SW          PIC 9(01) VALUE ZEROES.
001440         88  EN-RANGO                       VALUE 1.
001450     02  WKS-INSATISFECHO-SW      PIC 9(01) VALUE ZEROES.
001460         88  CASO-INSATISFECHO              VALUE 1.
001470     02  WKS-SW-DEPURA            PIC 9(01) VALUE ZEROES.
001480     02  WKS-SW-NO-DEPURA         PIC 9(01) VALUE ZEROES.
001490     02  FILLER                   PIC X(05).
001500*    VISTA COMPACTA DE LOS SWITCHES DE CONTROL, PARA DESPLEGARLOS DE
001510*    UN SOLO GOLPE CUANDO EL AREA DE SOPORTE PIDE UN VOLCADO RAPIDO
001520 01  WKS-FLAGS-R                  REDEFINES WKS-FLAGS.
001530     02  WKS-FLAGS-COMBO          PIC X(11).
001540 01  WKS-CONTADORES.
001550     02  WKS-ROS-IDX              PIC 9(04) COMP.
001560     02  WKS-Q-IDX                PIC 9(01) COMP.
001570     02  WKS-LEIDOS-ROSTFILE      PIC 9(07) COMP.
001580     02  WKS-CARGADOS-ROSTER      PIC 9(07) COMP.
001590     02  WKS-EXCLUIDOS-TIPO       PIC 9(07) COMP.
001600     02  WKS-EXCLUIDOS-PADRE      PIC 9(07) COMP.
001610     02  WKS-LEIDAS-ENCFILE       PIC 9(07) COMP.
001620     02  WKS-FUERA-DE-RANGO       PIC 9(07) COMP.
001630     02  WKS-FUERA-DE-ROSTER      PIC 9(07) COMP.
001640     02  WKS-DESCARTADAS          PIC 9(07) COMP.
001650     02  WKS-EMITIDAS             PIC 9(07) COMP.
001660     02  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001670     02  FILLER                   PIC X(08).
001680*----------------------------------------------------------------
001690*           TABLA EN MEMORIA DEL ROSTER (CARGA UNICA POR CORRIDA)
001700*----------------------------------------------------------------
001710 01  CSKDSA-ROS-TABLA.
001720     02  CSKDSA-ROS-TOTAL         PIC 9(04) COMP VALUE ZEROES.
001730     02  CSKDSA-ROS-ENTRADA OCCURS 500 TIMES
001740                             INDEXED BY CSKDSA-ROS-IDX.
001750         03  CSKDSA-TAB-NODE-ID      PIC X(10).
001760         03  CSKDSA-TAB-PARENT-ID    PIC X(10).
001770         03  CSKDSA-TAB-TEAM-NAME    PIC X(30).
001780         03  CSKDSA-TAB-AGENT-NAME   PIC X(40).
001790         03  CSKDSA-TAB-STATUS       PIC X(10).
001800         03  CSKDSA-TAB-TYPE         PIC X(20).
001810         03  CSKDSA-TAB-FULL-NAME    PIC X(40).
001820         03  FILLER                  PIC X(10).
001830     02  CSKDSA-ROS-TABLA-R       REDEFINES CSKDSA-ROS-ENTRADA
001840                                  OCCURS 500 TIMES.
001850         03  CSKDSA-TAB-NODE-NUM  PIC 9(10).
001860         03  FILLER               PIC X(160).
001870*----------------------------------------------------------------
001880*           FECHA DE LA ENCUESTA EN CURSO Y AREAS DE PUNTEO
001890*----------------------------------------------------------------
001900 01  WKS-FECHA-TRABAJO.
001910     02  WKS-FECHA-ENCUESTA-NUM   PIC 9(08).
001920     02  FILLER                   PIC X(10).
001930 01  WKS-PUNTEO.
001940     02  WKS-SURVEY-POINTS        PIC 9(03) COMP.
001950     02  WKS-MAX-POINTS           PIC 9(03) COMP.
001960     02  WKS-CSAT-RATIO           PIC S9(01)V9(08) COMP.
001970     02  WKS-UMBRAL-SATISFECHO    PIC S9(01)V9(08) COMP VALUE .85000000.
001980     02  FILLER                   PIC X(08).
001990 PROCEDURE DIVISION.
002000*----------------------------------------------------------------
002010*               S E C C I O N   P R I N C I P A L
002020*----------------------------------------------------------------
002030 000-MAIN SECTION.
002040     PERFORM APERTURA-ARCHIVOS
002050     PERFORM LEE-PARAMETROS
002060     PERFORM CARGA-ROSTER  UNTIL FIN-ROSTFILE
002070     PERFORM LEE-ENCUESTAS UNTIL FIN-ENCFILE
002080     PERFORM ESTADISTICAS
002090     PERFORM CIERRA-ARCHIVOS
002100     STOP RUN.
002110 000-MAIN-E. EXIT.
002120
002130 APERTURA-ARCHIVOS SECTION.
002140     OPEN INPUT  ROSTFILE
002150     OPEN INPUT  ENCFILE
002160     OPEN OUTPUT DSATDET
002170     IF FS-ROSTFILE NOT = 0 OR FS-ENCFILE NOT = 0 OR FS-DSATDET NOT = 0
002180        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE CSKDSA01' UPON CONSOLE
002190        MOVE 91 TO RETURN-CODE
002200        PERFORM CIERRA-ARCHIVOS
002210        STOP RUN
002220     END-IF.
002230 APERTURA-ARCHIVOS-E. EXIT.
002240
002250 LEE-PARAMETROS SECTION.
002260     ACCEPT WKS-PARM-FECHA-INI    FROM SYSIN
002270     ACCEPT WKS-PARM-FECHA-FIN    FROM SYSIN.
002280 LEE-PARAMETROS-E. EXIT.
002290
002300*----------------------------------------------------------------
002310*     C A R G A   Y   F I L T R O   D E L   R O S T E R
002320*----------------------------------------------------------------
002330 CARGA-ROSTER SECTION.
002340     READ ROSTFILE
002350       AT END
002360          MOVE 1 TO WKS-FIN-ROSTFILE
002370       NOT AT END
002380          ADD 1 TO WKS-LEIDOS-ROSTFILE
002390          PERFORM EVALUA-REGISTRO-ROSTER
002400     END-READ.
002410 CARGA-ROSTER-E. EXIT.
002420
002430 EVALUA-REGISTRO-ROSTER SECTION.
002440     IF NOT ROST-PADRE-VALIDO
002450        ADD 1 TO WKS-EXCLUIDOS-PADRE
002460     ELSE
002470        IF ROST-TIPO-EXCLUIDO
002480           ADD 1 TO WKS-EXCLUIDOS-TIPO
002490        ELSE
002500           PERFORM BUSCA-NODO-EN-ROSTER
002510           IF NOT NODO-ENCONTRADO
002520              PERFORM AGREGA-NODO-A-ROSTER
002530           END-IF
002540        END-IF
002550     END-IF.
002560 EVALUA-REGISTRO-ROSTER-E. EXIT.
002570
002580*    BUSQUEDA SECUENCIAL DE NODE-ID YA CARGADO (PRIMER REGISTRO
002590*    LEIDO PARA UN NODE-ID GANA, LOS DUPLICADOS SE IGNORAN)
002600 BUSCA-NODO-EN-ROSTER SECTION.
002610     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
002620     PERFORM COMPARA-1-NODO-ROSTER VARYING WKS-ROS-IDX FROM 1 BY 1
002630             UNTIL WKS-ROS-IDX > CSKDSA-ROS-TOTAL
002640                OR NODO-ENCONTRADO.
002650 BUSCA-NODO-EN-ROSTER-E. EXIT.
002660
002670 COMPARA-1-NODO-ROSTER SECTION.
002680     IF CSKDSA-TAB-NODE-ID (WKS-ROS-IDX) = ROST-NODE-ID
002690        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
002700     END-IF.
002710 COMPARA-1-NODO-ROSTER-E. EXIT.
002720
002730 AGREGA-NODO-A-ROSTER SECTION.
002740     IF CSKDSA-ROS-TOTAL >= WKS-77-LIMITE-TABLA-ROS
002750        DISPLAY '>>> ROSTER LLENO, SE DESCARTA NODO: ' ROST-NODE-ID
002760                UPON CONSOLE
002770     ELSE
002780        ADD 1 TO CSKDSA-ROS-TOTAL
002790        MOVE ROST-NODE-ID
002800                    TO CSKDSA-TAB-NODE-ID (CSKDSA-ROS-TOTAL)
002810        MOVE ROST-PARENT-ID
002820                    TO CSKDSA-TAB-PARENT-ID (CSKDSA-ROS-TOTAL)
002830        MOVE ROST-TEAM-NAME
002840                    TO CSKDSA-TAB-TEAM-NAME (CSKDSA-ROS-TOTAL)
002850        MOVE ROST-AGENT-NAME
002860                    TO CSKDSA-TAB-AGENT-NAME (CSKDSA-ROS-TOTAL)
002870        MOVE ROST-STATUS
002880                    TO CSKDSA-TAB-STATUS (CSKDSA-ROS-TOTAL)
002890        MOVE ROST-TYPE
002900                    TO CSKDSA-TAB-TYPE (CSKDSA-ROS-TOTAL)
002910        MOVE ROST-AGENT-NAME
002920                    TO CSKDSA-TAB-FULL-NAME (CSKDSA-ROS-TOTAL)
002930        ADD 1 TO WKS-CARGADOS-ROSTER
002940     END-IF.
002950 AGREGA-NODO-A-ROSTER-E. EXIT.
002960
002970*----------------------------------------------------------------
002980*     L E C T U R A   D E   E N C U E S T A S
002990*----------------------------------------------------------------
003000 LEE-ENCUESTAS SECTION.
003010     READ ENCFILE
003020       AT END
003030          MOVE 1 TO WKS-FIN-ENCFILE
003040       NOT AT END
003050          ADD 1 TO WKS-LEIDAS-ENCFILE
003060          PERFORM EVALUA-ENCUESTA
003070     END-READ.
003080 LEE-ENCUESTAS-E. EXIT.
003090
003100 EVALUA-ENCUESTA SECTION.
003110     PERFORM PRUEBA-RANGO-FECHA
003120     IF EN-RANGO
003130        PERFORM BUSCA-TECNICO-EN-ROSTER
003140        IF NODO-ENCONTRADO
003150           PERFORM CALCULA-CSAT-DETALLE
003160        ELSE
003170           ADD 1 TO WKS-FUERA-DE-ROSTER
003180        END-IF
003190     ELSE
003200        ADD 1 TO WKS-FUERA-DE-RANGO
003210     END-IF.
003220 EVALUA-ENCUESTA-E. EXIT.
003230
003240 PRUEBA-RANGO-FECHA SECTION.
003250     COMPUTE WKS-FECHA-ENCUESTA-NUM =
003260             CSKENC-FEC-ANIO * 10000 + CSKENC-FEC-MES * 100
003270             + CSKENC-FEC-DIA
003280     IF WKS-FECHA-ENCUESTA-NUM >= WKS-PARM-FECHA-INI
003290        AND WKS-FECHA-ENCUESTA-NUM  <  WKS-PARM-FECHA-FIN
003300        MOVE 1 TO WKS-EN-RANGO-SW
003310     ELSE
003320        MOVE 0 TO WKS-EN-RANGO-SW
003330     END-IF.
003340 PRUEBA-RANGO-FECHA-E. EXIT.
003350
003360 BUSCA-TECNICO-EN-ROSTER SECTION.
003370     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
003380     PERFORM COMPARA-1-TECNICO VARYING WKS-ROS-IDX FROM 1 BY 1
003390             UNTIL WKS-ROS-IDX > CSKDSA-ROS-TOTAL
003400                OR NODO-ENCONTRADO.
003410 BUSCA-TECNICO-EN-ROSTER-E. EXIT.
003420
003430 COMPARA-1-TECNICO SECTION.
003440     IF CSKDSA-TAB-NODE-ID (WKS-ROS-IDX) = CSKENC-TECHNICIAN-ID
003450        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
003460     END-IF.
003470 COMPARA-1-TECNICO-E. EXIT.
003480
003490*----------------------------------------------------------------
003500*     P U N T E O   D E L   D E T A L L E   D S A T
003510*     (REGLA DE NEGOCIO: Q1-Q5, 10 PUNTOS PAREJOS, SIN FECHA)
003520*----------------------------------------------------------------
003530 CALCULA-CSAT-DETALLE SECTION.
003540     MOVE 0 TO WKS-SURVEY-POINTS
003550     MOVE 0 TO WKS-MAX-POINTS
003560     PERFORM CALCULA-PUNTEO-1-PREGUNTA VARYING WKS-Q-IDX FROM 1 BY 1
003570             UNTIL WKS-Q-IDX > 5
003580     IF WKS-MAX-POINTS = 0
003590        ADD 1 TO WKS-DESCARTADAS
003600     ELSE
003610        DIVIDE WKS-SURVEY-POINTS BY WKS-MAX-POINTS
003620               GIVING WKS-CSAT-RATIO ROUNDED
003630        PERFORM PRUEBA-INSATISFECHO
003640        IF CASO-INSATISFECHO
003650           PERFORM ESCRIBE-DSAT-DETALLE
003660           ADD 1 TO WKS-EMITIDAS
003670        END-IF
003680     END-IF.
003690 CALCULA-CSAT-DETALLE-E. EXIT.
003700
003710 CALCULA-PUNTEO-1-PREGUNTA SECTION.
003720     IF CSKENC-RESP-ALFA (WKS-Q-IDX) NOT = SPACES
003730        ADD CSKENC-RESP-NUM (WKS-Q-IDX) TO WKS-SURVEY-POINTS
003740        ADD 10                          TO WKS-MAX-POINTS
003750     END-IF.
003760 CALCULA-PUNTEO-1-PREGUNTA-E. EXIT.
003770
003780 PRUEBA-INSATISFECHO SECTION.
003790     IF WKS-CSAT-RATIO < WKS-UMBRAL-SATISFECHO
003800        MOVE 1 TO WKS-INSATISFECHO-SW
003810     ELSE
003820        MOVE 0 TO WKS-INSATISFECHO-SW
003830     END-IF.
003840 PRUEBA-INSATISFECHO-E. EXIT.
003850
003860*----------------------------------------------------------------
003870*     E M I S I O N   D E L   R E N G L O N   D E   D E T A L L E
003880*     (SIN ACUMULADO, SE ESCRIBE UNA VEZ POR ENCUESTA CALIFICADA)
003890*----------------------------------------------------------------
003900 ESCRIBE-DSAT-DETALLE SECTION.
003910     MOVE SPACES               TO REG-DSATDET
003920     MOVE CSKENC-FECHA           TO DD-CREATION-DATE
003930     MOVE CSKENC-SESSION-ID      TO DD-SESSION-ID
003940     MOVE CSKENC-CUSTOMER-NAME   TO DD-CUSTOMER-NAME
003950     MOVE CSKENC-TECHNICIAN-NAME TO DD-TECHNICIAN-NAME
003960     MOVE CSKENC-Q1              TO DD-Q1
003970     MOVE CSKENC-Q2              TO DD-Q2
003980     MOVE CSKENC-Q3              TO DD-Q3
003990     MOVE CSKENC-Q4              TO DD-Q4
004000     MOVE CSKENC-Q5              TO DD-Q5
004010     COMPUTE DD-CSAT-PCT ROUNDED = WKS-CSAT-RATIO * 100
004020     WRITE REG-DSATDET
004030     IF FS-DSATDET NOT = 0
004040        DISPLAY '>>> ERROR AL ESCRIBIR DSATDET, STATUS: ' FS-DSATDET
004050                UPON CONSOLE
004060     END-IF.
004070 ESCRIBE-DSAT-DETALLE-E. EXIT.
004080
004090*----------------------------------------------------------------
004100*     P A R R A F O S   D E   C I E R R E
004110*----------------------------------------------------------------
004120 ESTADISTICAS SECTION.
004130     DISPLAY '****************************************************'
004140     MOVE WKS-LEIDOS-ROSTFILE  TO WKS-MASCARA
004150     DISPLAY 'REGISTROS LEIDOS DE ROSTFILE:    ' WKS-MASCARA
004160     MOVE WKS-CARGADOS-ROSTER  TO WKS-MASCARA
004170     DISPLAY 'TECNICOS CARGADOS EN EL ROSTER:  ' WKS-MASCARA
004180     MOVE WKS-LEIDAS-ENCFILE   TO WKS-MASCARA
004190     DISPLAY 'ENCUESTAS LEIDAS DE ENCFILE:     ' WKS-MASCARA
004200     MOVE WKS-FUERA-DE-RANGO   TO WKS-MASCARA
004210     DISPLAY 'ENCUESTAS FUERA DE RANGO:        ' WKS-MASCARA
004220     MOVE WKS-FUERA-DE-ROSTER  TO WKS-MASCARA
004230     DISPLAY 'ENCUESTAS FUERA DE ROSTER:       ' WKS-MASCARA
004240     MOVE WKS-DESCARTADAS      TO WKS-MASCARA
004250     DISPLAY 'ENCUESTAS DESCARTADAS (SIN MAX): ' WKS-MASCARA
004260     MOVE WKS-EMITIDAS         TO WKS-MASCARA
004270     DISPLAY 'RENGLONES DE DETALLE EMITIDOS:   ' WKS-MASCARA
004280     DISPLAY 'VERSION DE TABLA EN MEMORIA:     ' WKS-77-VERSION-TABLA
004290     DISPLAY '****************************************************'.
004300 ESTADISTICAS-E. EXIT.
004310
004320 CIERRA-ARCHIVOS SECTION.
004330     CLOSE ROSTFILE ENCFILE DSATDET.
004340 CIERRA-ARCHIVOS-E. EXIT.
