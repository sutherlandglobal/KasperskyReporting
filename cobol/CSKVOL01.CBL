000100*****************************************************************
000110* FECHA       : 11/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000130* APLICACION  : ENCUESTAS DE SATISFACCION - MESA DE SERVICIO     *
000140* PROGRAMA    : CSKVOL01, VOLUMEN DE ENCUESTAS POR RANGO          *
000150* TIPO        : BATCH                                             *
000160* DESCRIPCION : CUENTA LAS ENCUESTAS DE LOS TECNICOS DEL ROSTER   *
000170*             : DENTRO DE UN RANGO DE FECHAS, AGRUPADAS POR       *
000180*             : GRANULARIDAD DE FECHA (DIA/SEMANA/MES) O POR      *
000190*             : EQUIPO/AGENTE, SEGUN PARAMETRO DE CORRIDA. NO SE  *
000200*             : APLICA NINGUN PUNTEO DE SATISFACCION.             *
000210* ARCHIVOS    : ROSTFILE=C, ENCFILE=C, ENCVOL=A                    *
000220* ACCION (ES) : V=VOLUMEN DE ENCUESTAS POR GRANULARIDAD            *
000230* PROGRAMA(S) : NO APLICA                                          *
000240* CANAL       : BATCH NOCTURNO / BAJO DEMANDA                      *
000250* INSTALADO   : DD/MM/AAAA                                         *
000260* BPM/RATIONAL: 341209                                             *
000270* NOMBRE      : REPORTERIA DE ENCUESTAS KASPERSKY                  *
000280*****************************************************************
000290*----------------------------------------------------------------
000300*    1991-03-11 EDR  ORIGEN    PRIMERA VERSION DEL PROGRAMA,     -
000310*                              VOLUMEN DE ENCUESTAS POR FECHA     -
000320*    1994-05-09 EDR  TK-04780  SE AGREGA EL MODO DE AGRUPACION    -
000330*                              POR EQUIPO Y POR AGENTE             -
000340*    1998-12-01 EEDR Y2K-0007  REVISION DE CAMPOS DE FECHA PARA   -
000350*                              CUATRO DIGITOS DE ANIO (VER COPY)  -
000360*    2007-08-20 RTM  TK-33108  SE AGREGA LA GRANULARIDAD SEMANAL   -
000370*                              CON TABLA DE DIAS POR MES            -
000380*    2024-02-19 PEDR TK-91033  SE ESTANDARIZA EL PROGRAMA AL      -
000390*                              NUEVO COPY CSKROST/CSKSURV          -
000400*    2026-08-09 PEDR TK-91521  SE AGREGAN CONSTANTES DE LIMITE DE -
000410*                              LAS TABLAS EN MEMORIA (77-LEVEL),   -
000420*                              SEGUN ESTANDAR DE CODIFICACION      -
000430*                              VIGENTE                             -
000440*----------------------------------------------------------------
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.                    CSKVOL01.
000470 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
000480 INSTALLATION.                  BANCO INDUSTRIAL - MESA DE SERVICIO.
000490 DATE-WRITTEN.                  11/03/1991.
000500 DATE-COMPILED.                 .
000510 SECURITY.                      USO INTERNO - CONFIDENCIAL.
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z' 'a' THRU 'z'
000570     UPSI-0 ON  STATUS IS WKS-SW-DEPURA
000580     UPSI-0 OFF STATUS IS WKS-SW-NO-DEPURA.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ROSTFILE ASSIGN   TO ROSTFILE
000620            ORGANIZATION      IS SEQUENTIAL
000630            FILE STATUS       IS FS-ROSTFILE.
000640     SELECT ENCFILE  ASSIGN   TO ENCFILE
000650            ORGANIZATION      IS SEQUENTIAL
000660            FILE STATUS       IS FS-ENCFILE.
000670     SELECT ENCVOL   ASSIGN   TO ENCVOL
000680            ORGANIZATION      IS SEQUENTIAL
000690            FILE STATUS       IS FS-ENCVOL.
000700 DATA DIVISION.
000710 FILE SECTION.
000720*----------------------------------------------------------------
000730*   ROSTER DE TECNICOS (LMI_KASPERSKY_ROSTER)
000740*----------------------------------------------------------------
000750 FD  ROSTFILE.
000760     COPY CSKROST.
000770*----------------------------------------------------------------
000780*   ENCUESTA DE SATISFACCION (LMI_10982630_CUSTOMER_SURVEY)
000790*----------------------------------------------------------------
000800 FD  ENCFILE.
000810     COPY CSKSURV.
000820*----------------------------------------------------------------
000830*   SALIDA DEL VOLUMEN DE ENCUESTAS POR GRANULARIDAD
000840*----------------------------------------------------------------
000850 FD  ENCVOL.
000860 01  REG-VOLUMEN.
000870     02  CV-GRAIN               PIC X(30).
000880     02  FILLER                 PIC X(01).
000890     02  CV-CASE-COUNT          PIC 9(09).
000900     02  FILLER                 PIC X(01).
000910 WORKING-STORAGE SECTION.
000920*----------------------------------------------------------------
000930*           CONSTANTES DE UN SOLO CAMPO (77-LEVEL)
000940*----------------------------------------------------------------
000950 77  WKS-77-LIMITE-TABLA-ROS   PIC 9(04) COMP VALUE 500.
000960 77  WKS-77-LIMITE-TABLA-GRA   PIC 9(04) COMP VALUE 1000.
000970*----------------------------------------------------------------
000980*           RECURSOS RUTINA DE FILE-STATUS
000990*----------------------------------------------------------------
001000 01  WKS-FS-STATUS.
001010     02  FS-ROSTFILE            PIC 9(02) VALUE ZEROES.
001020     02  FS-ENCFILE             PIC 9(02) VALUE ZEROES.
001030     02  FS-ENCVOL              PIC 9(02) VALUE ZEROES.
001040     02  FILLER                 PIC X(10).
001050*----------------------------------------------------------------
001060*           PARAMETROS DE CORRIDA (LEIDOS DE SYSIN)
001070*----------------------------------------------------------------
001080 01  WKS-PARAMETROS.
001090     02  WKS-PARM-MODO          PIC X(01).
001100         88  WKS-MODO-FECHA         VALUE 'F'.
001110         88  WKS-MODO-EQUIPO        VALUE 'E'.
001120         88  WKS-MODO-AGENTE        VALUE 'A'.
001130     02  WKS-PARM-GRANULARIDAD  PIC X(01).
001140     02  WKS-PARM-FECHA-INI     PIC 9(08).
001150     02  WKS-PARM-FECHA-FIN     PIC 9(08).
001160     02  FILLER                 PIC X(10).
001170*----------------------------------------------------------------
001180*           SWITCHES Y CONTADORES DE TRABAJO
001190*----------------------------------------------------------------
001200 01  WKS-FLAGS.
001210     02  WKS-FIN-ROSTFILE       PIC 9(01) VALUE ZEROES.
001220         88  FIN-ROSTFILE                 VALUE 1.
001230     02  WKS-FIN-ENCFILE        PIC 9(01) VALUE ZEROES.
001240         88  FIN-ENCFILE                  VALUE 1.
001250     02  WKS-NODO-ENCONTRADO-SW PIC 9(01) VALUE ZEROES.
001260         88  NODO-ENCONTRADO              VALUE 1.
001270     02  WKS-EN-RANGO-SW        PIC 9(01) VALUE ZEROES.
001280         88  EN-RANGO                     VALUE 1.
001290     02  WKS-GRANO-ENCONTRADO-SW PIC 9(01) VALUE ZEROES.
001300         88  GRANO-ENCONTRADO             VALUE 1.
001310     02  WKS-SW-DEPURA          PIC 9(01) VALUE ZEROES.
001320     02  WKS-SW-NO-DEPURA       PIC 9(01) VALUE ZEROES.
001330     02  FILLER                 PIC X(05).
001340 01  WKS-CONTADORES.
001350     02  WKS-ROS-IDX            PIC 9(04) COMP.
001360     02  WKS-VOL-IDX            PIC 9(04) COMP.
001370     02  WKS-LEIDOS-ROSTFILE    PIC 9(07) COMP.
001380     02  WKS-CARGADOS-ROSTER    PIC 9(07) COMP.
001390     02  WKS-EXCLUIDOS-TIPO     PIC 9(07) COMP.
001400     02  WKS-EXCLUIDOS-PADRE    PIC 9(07) COMP.
001410     02  WKS-LEIDAS-ENCFILE     PIC 9(07) COMP.
001420     02  WKS-FUERA-DE-RANGO     PIC 9(07) COMP.
001430     02  WKS-FUERA-DE-ROSTER    PIC 9(07) COMP.
001440     02  WKS-CONTADAS           PIC 9(07) COMP.
001450     02  WKS-MASCARA            PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001460     02  FILLER                 PIC X(08).
001470*----------------------------------------------------------------
001480*           TABLA EN MEMORIA DEL ROSTER (CARGA UNICA POR CORRIDA)
001490*----------------------------------------------------------------
001500 01  CSKVOL-ROS-TABLA.
001510     02  CSKVOL-ROS-TOTAL       PIC 9(04) COMP VALUE ZEROES.
001520     02  CSKVOL-ROS-ENTRADA OCCURS 500 TIMES
001530                            INDEXED BY CSKVOL-ROS-IDX.
001540         03  CSKVOL-TAB-NODE-ID     PIC X(10).
001550         03  CSKVOL-TAB-PARENT-ID   PIC X(10).
001560         03  CSKVOL-TAB-TEAM-NAME   PIC X(30).
001570         03  CSKVOL-TAB-AGENT-NAME  PIC X(40).
001580         03  CSKVOL-TAB-STATUS      PIC X(10).
001590         03  CSKVOL-TAB-TYPE        PIC X(20).
001600         03  CSKVOL-TAB-FULL-NAME   PIC X(40).
001610         03  FILLER                 PIC X(10).
001620*    VISTA NUMERICA DEL NODO PARA CUANDO EL AREA DE AUDITORIA PIDE
001630*    TOTALES POR RANGO DE NODO
001640     02  CSKVOL-ROS-TABLA-R     REDEFINES CSKVOL-ROS-ENTRADA
001650                                OCCURS 500 TIMES.
001660         03  CSKVOL-TAB-NODE-NUM  PIC 9(10).
001670         03  FILLER               PIC X(160).
001680*----------------------------------------------------------------
001690*           TABLA DE ACUMULADO DE VOLUMEN POR GRANULARIDAD
001700*----------------------------------------------------------------
001710 01  CSKVOL-TABLA.
001720     02  CSKVOL-TAB-TOTAL       PIC 9(04) COMP VALUE ZEROES.
001730     02  CSKVOL-TAB-ENTRADA OCCURS 1000 TIMES
001740                            INDEXED BY CSKVOL-IDX.
001750         03  CSKVOL-TAB-GRAIN       PIC X(30).
001760*        VISTA PREFIJO/SUFIJO DEL GRANO, PARA CUANDO EL AREA DE
001770*        AUDITORIA SOLO QUIERE VERIFICAR CONTRA UN RANGO PARCIAL
001780         03  CSKVOL-TAB-GRAIN-R     REDEFINES CSKVOL-TAB-GRAIN.
001790             04  CSKVOL-TAB-GRAIN-PREFIJO  PIC X(15).
001800             04  CSKVOL-TAB-GRAIN-SUFIJO   PIC X(15).
001810         03  CSKVOL-TAB-CONTADOR    PIC 9(09) COMP.
001820*----------------------------------------------------------------
001830*           FECHA DE LA ENCUESTA EN CURSO Y TABLA DE DIAS POR MES
001840*           (SIN INTRINSECOS, IGUAL QUE EL RESTO DEL SISTEMA)
001850*----------------------------------------------------------------
001860 01  WKS-FECHA-TRABAJO.
001870     02  WKS-FECHA-ENCUESTA-NUM PIC 9(08).
001880     02  WKS-DIA-DEL-ANIO       PIC 9(03) COMP.
001890     02  WKS-MES-IDX            PIC 9(02) COMP.
001900     02  WKS-SEMANA-NUM         PIC 9(02) COMP.
001910     02  WKS-SEMANA-RESTO       PIC 9(02) COMP.
001920     02  WKS-SEMANA-EDIT        PIC 99.
001930     02  WKS-GRANULARIDAD       PIC X(30).
001940     02  FILLER                 PIC X(10).
001950 01  TABLA-DIAS-POR-MES-X.
001960     02  FILLER PIC X(24) VALUE '312831303130313130313031'.
001970 01  TABLA-DIAS-POR-MES         REDEFINES TABLA-DIAS-POR-MES-X.
001980     02  TABLA-DIAS-MES         PIC 9(02) OCCURS 12 TIMES.
001990 PROCEDURE DIVISION.
002000*----------------------------------------------------------------
002010*               S E C C I O N   P R I N C I P A L
002020*----------------------------------------------------------------
002030 000-MAIN SECTION.
002040     PERFORM APERTURA-ARCHIVOS
002050     PERFORM LEE-PARAMETROS
002060     PERFORM CARGA-ROSTER  UNTIL FIN-ROSTFILE
002070     PERFORM LEE-ENCUESTAS UNTIL FIN-ENCFILE
002080     PERFORM EMITE-VOLUMEN
002090     PERFORM ESTADISTICAS
002100     PERFORM CIERRA-ARCHIVOS
002110     STOP RUN.
002120 000-MAIN-E. EXIT.
002130
002140 APERTURA-ARCHIVOS SECTION.
002150     OPEN INPUT  ROSTFILE
002160     OPEN INPUT  ENCFILE
002170     OPEN OUTPUT ENCVOL
002180     IF FS-ROSTFILE NOT = 0 OR FS-ENCFILE NOT = 0 OR FS-ENCVOL NOT = 0
002190        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE CSKVOL01' UPON CONSOLE
002200        MOVE 91 TO RETURN-CODE
002210        PERFORM CIERRA-ARCHIVOS
002220        STOP RUN
002230     END-IF.
002240 APERTURA-ARCHIVOS-E. EXIT.
002250
002260*    PARAMETROS DE CORRIDA: MODO (F/E/A), GRANULARIDAD (D/S/M),
002270*    FECHA INICIO Y FECHA FIN (AAAAMMDD, FIN EXCLUSIVO)
002280 LEE-PARAMETROS SECTION.
002290     ACCEPT WKS-PARM-MODO         FROM SYSIN
002300     ACCEPT WKS-PARM-GRANULARIDAD FROM SYSIN
002310     ACCEPT WKS-PARM-FECHA-INI    FROM SYSIN
002320     ACCEPT WKS-PARM-FECHA-FIN    FROM SYSIN.
002330 LEE-PARAMETROS-E. EXIT.
002340
002350*----------------------------------------------------------------
002360*     C A R G A   Y   F I L T R O   D E L   R O S T E R
002370*----------------------------------------------------------------
002380 CARGA-ROSTER SECTION.
002390     READ ROSTFILE
002400       AT END
002410          MOVE 1 TO WKS-FIN-ROSTFILE
002420       NOT AT END
002430          ADD 1 TO WKS-LEIDOS-ROSTFILE
002440          PERFORM EVALUA-REGISTRO-ROSTER
002450     END-READ.
002460 CARGA-ROSTER-E. EXIT.
002470
002480 EVALUA-REGISTRO-ROSTER SECTION.
002490     IF NOT ROST-PADRE-VALIDO
002500        ADD 1 TO WKS-EXCLUIDOS-PADRE
002510     ELSE
002520        IF ROST-TIPO-EXCLUIDO
002530           ADD 1 TO WKS-EXCLUIDOS-TIPO
002540        ELSE
002550           PERFORM BUSCA-NODO-EN-ROSTER
002560           IF NOT NODO-ENCONTRADO
002570              PERFORM AGREGA-NODO-A-ROSTER
002580           END-IF
002590        END-IF
002600     END-IF.
002610 EVALUA-REGISTRO-ROSTER-E. EXIT.
002620
002630*    BUSQUEDA SECUENCIAL DE NODE-ID YA CARGADO (PRIMER REGISTRO
002640*    LEIDO PARA UN NODE-ID GANA, LOS DUPLICADOS SE IGNORAN)
002650 BUSCA-NODO-EN-ROSTER SECTION.
002660     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
002670     PERFORM COMPARA-1-NODO-ROSTER VARYING WKS-ROS-IDX FROM 1 BY 1
002680             UNTIL WKS-ROS-IDX > CSKVOL-ROS-TOTAL
002690                OR NODO-ENCONTRADO.
002700 BUSCA-NODO-EN-ROSTER-E. EXIT.
002710
002720 COMPARA-1-NODO-ROSTER SECTION.
002730     IF CSKVOL-TAB-NODE-ID (WKS-ROS-IDX) = ROST-NODE-ID
002740        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
002750     END-IF.
002760 COMPARA-1-NODO-ROSTER-E. EXIT.
002770
002780 AGREGA-NODO-A-ROSTER SECTION.
002790     IF CSKVOL-ROS-TOTAL >= WKS-77-LIMITE-TABLA-ROS
002800        DISPLAY '>>> ROSTER LLENO, SE DESCARTA NODO: ' ROST-NODE-ID
002810                UPON CONSOLE
002820     ELSE
002830        ADD 1 TO CSKVOL-ROS-TOTAL
002840        MOVE ROST-NODE-ID
002850                    TO CSKVOL-TAB-NODE-ID (CSKVOL-ROS-TOTAL)
002860        MOVE ROST-PARENT-ID
002870                    TO CSKVOL-TAB-PARENT-ID (CSKVOL-ROS-TOTAL)
002880        MOVE ROST-TEAM-NAME
002890                    TO CSKVOL-TAB-TEAM-NAME (CSKVOL-ROS-TOTAL)
002900        MOVE ROST-AGENT-NAME
002910                    TO CSKVOL-TAB-AGENT-NAME (CSKVOL-ROS-TOTAL)
002920        MOVE ROST-STATUS
002930                    TO CSKVOL-TAB-STATUS (CSKVOL-ROS-TOTAL)
002940        MOVE ROST-TYPE
002950                    TO CSKVOL-TAB-TYPE (CSKVOL-ROS-TOTAL)
002960        MOVE ROST-AGENT-NAME
002970                    TO CSKVOL-TAB-FULL-NAME (CSKVOL-ROS-TOTAL)
002980        ADD 1 TO WKS-CARGADOS-ROSTER
002990     END-IF.
003000 AGREGA-NODO-A-ROSTER-E. EXIT.
003010
003020*----------------------------------------------------------------
003030*     L E C T U R A   D E   E N C U E S T A S
003040*----------------------------------------------------------------
003050 LEE-ENCUESTAS SECTION.
003060     READ ENCFILE
003070       AT END
003080          MOVE 1 TO WKS-FIN-ENCFILE
003090       NOT AT END
003100          ADD 1 TO WKS-LEIDAS-ENCFILE
003110          PERFORM EVALUA-ENCUESTA
003120     END-READ.
003130 LEE-ENCUESTAS-E. EXIT.
003140
003150 EVALUA-ENCUESTA SECTION.
003160     PERFORM PRUEBA-RANGO-FECHA
003170     IF EN-RANGO
003180        PERFORM BUSCA-TECNICO-EN-ROSTER
003190        IF NODO-ENCONTRADO
003200           PERFORM CALCULA-GRANULARIDAD
003210           PERFORM ACUMULA-VOLUMEN
003220           ADD 1 TO WKS-CONTADAS
003230        ELSE
003240           ADD 1 TO WKS-FUERA-DE-ROSTER
003250        END-IF
003260     ELSE
003270        ADD 1 TO WKS-FUERA-DE-RANGO
003280     END-IF.
003290 EVALUA-ENCUESTA-E. EXIT.
003300
003310 PRUEBA-RANGO-FECHA SECTION.
003320     COMPUTE WKS-FECHA-ENCUESTA-NUM =
003330             CSKENC-FEC-ANIO * 10000 + CSKENC-FEC-MES * 100
003340             + CSKENC-FEC-DIA
003350     IF WKS-FECHA-ENCUESTA-NUM >= WKS-PARM-FECHA-INI
003360        AND WKS-FECHA-ENCUESTA-NUM  <  WKS-PARM-FECHA-FIN
003370        MOVE 1 TO WKS-EN-RANGO-SW
003380     ELSE
003390        MOVE 0 TO WKS-EN-RANGO-SW
003400     END-IF.
003410 PRUEBA-RANGO-FECHA-E. EXIT.
003420
003430 BUSCA-TECNICO-EN-ROSTER SECTION.
003440     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
003450     PERFORM COMPARA-1-TECNICO VARYING WKS-ROS-IDX FROM 1 BY 1
003460             UNTIL WKS-ROS-IDX > CSKVOL-ROS-TOTAL
003470                OR NODO-ENCONTRADO.
003480 BUSCA-TECNICO-EN-ROSTER-E. EXIT.
003490
003500 COMPARA-1-TECNICO SECTION.
003510     IF CSKVOL-TAB-NODE-ID (WKS-ROS-IDX) = CSKENC-TECHNICIAN-ID
003520        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
003530     END-IF.
003540 COMPARA-1-TECNICO-E. EXIT.
003550
003560*----------------------------------------------------------------
003570*     S E L E C C I O N   D E   G R A N U L A R I D A D
003580*     (REGLA COMPARTIDA POR TODOS LOS PROGRAMAS DE PUNTEO)
003590*----------------------------------------------------------------
003600 CALCULA-GRANULARIDAD SECTION.
003610     MOVE SPACES TO WKS-GRANULARIDAD
003620     EVALUATE TRUE
003630        WHEN WKS-MODO-EQUIPO
003640           MOVE CSKVOL-TAB-TEAM-NAME (WKS-ROS-IDX) TO WKS-GRANULARIDAD
003650        WHEN WKS-MODO-AGENTE
003660           MOVE CSKVOL-TAB-FULL-NAME (WKS-ROS-IDX) TO WKS-GRANULARIDAD
003670        WHEN OTHER
003680           PERFORM CALCULA-GRANULARIDAD-FECHA
003690     END-EVALUATE.
003700 CALCULA-GRANULARIDAD-E. EXIT.
003710
003720 CALCULA-GRANULARIDAD-FECHA SECTION.
003730     EVALUATE WKS-PARM-GRANULARIDAD
003740        WHEN 'M' PERFORM ARMA-GRANULARIDAD-MES
003750        WHEN 'S' PERFORM ARMA-GRANULARIDAD-SEMANA
003760        WHEN OTHER PERFORM ARMA-GRANULARIDAD-DIA
003770     END-EVALUATE.
003780 CALCULA-GRANULARIDAD-FECHA-E. EXIT.
003790
003800 ARMA-GRANULARIDAD-DIA SECTION.
003810     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
003820            '-'             DELIMITED BY SIZE
003830            CSKENC-FEC-MES  DELIMITED BY SIZE
003840            '-'             DELIMITED BY SIZE
003850            CSKENC-FEC-DIA  DELIMITED BY SIZE
003860            INTO WKS-GRANULARIDAD
003870     END-STRING.
003880 ARMA-GRANULARIDAD-DIA-E. EXIT.
003890
003900 ARMA-GRANULARIDAD-MES SECTION.
003910     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
003920            '-'             DELIMITED BY SIZE
003930            CSKENC-FEC-MES  DELIMITED BY SIZE
003940            INTO WKS-GRANULARIDAD
003950     END-STRING.
003960 ARMA-GRANULARIDAD-MES-E. EXIT.
003970
003980*    CALCULO DE LA SEMANA DEL ANIO A PARTIR DE LA TABLA DE DIAS
003990*    POR MES. AL IGUAL QUE EL RESTO DE LA REPORTERIA DE ENCUESTAS,
004000*    NO CONTEMPLA ANIOS BISIESTOS: EL CORTE DE SEMANA SE CALCULA
004010*    SOBRE UN ANIO DE 365 DIAS PARA TODAS LAS ENCUESTAS RECIBIDAS
004020 ARMA-GRANULARIDAD-SEMANA SECTION.
004030     MOVE 0 TO WKS-DIA-DEL-ANIO
004040     MOVE 1 TO WKS-MES-IDX
004050     PERFORM SUMA-DIAS-MES VARYING WKS-MES-IDX FROM 1 BY 1
004060             UNTIL WKS-MES-IDX >= CSKENC-FEC-MES
004070     ADD CSKENC-FEC-DIA TO WKS-DIA-DEL-ANIO
004080     DIVIDE WKS-DIA-DEL-ANIO BY 7 GIVING WKS-SEMANA-NUM
004090            REMAINDER WKS-SEMANA-RESTO
004100     ADD 1 TO WKS-SEMANA-NUM
004110     MOVE WKS-SEMANA-NUM TO WKS-SEMANA-EDIT
004120     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
004130            '-W'            DELIMITED BY SIZE
004140            WKS-SEMANA-EDIT  DELIMITED BY SIZE
004150            INTO WKS-GRANULARIDAD
004160     END-STRING.
004170 ARMA-GRANULARIDAD-SEMANA-E. EXIT.
004180
004190 SUMA-DIAS-MES SECTION.
004200     ADD TABLA-DIAS-MES (WKS-MES-IDX) TO WKS-DIA-DEL-ANIO.
004210 SUMA-DIAS-MES-E. EXIT.
004220
004230*----------------------------------------------------------------
004240*     A C U M U L A D O   D E   V O L U M E N   P O R   G R A N O
004250*----------------------------------------------------------------
004260 ACUMULA-VOLUMEN SECTION.
004270     MOVE 0 TO WKS-GRANO-ENCONTRADO-SW
004280     PERFORM COMPARA-1-GRANO VARYING WKS-VOL-IDX FROM 1 BY 1
004290             UNTIL WKS-VOL-IDX > CSKVOL-TAB-TOTAL
004300                OR GRANO-ENCONTRADO
004310     IF GRANO-ENCONTRADO
004320        ADD 1 TO CSKVOL-TAB-CONTADOR (WKS-VOL-IDX)
004330     ELSE
004340        PERFORM AGREGA-GRANO-A-TABLA
004350     END-IF.
004360 ACUMULA-VOLUMEN-E. EXIT.
004370
004380 COMPARA-1-GRANO SECTION.
004390     IF CSKVOL-TAB-GRAIN (WKS-VOL-IDX) = WKS-GRANULARIDAD
004400        MOVE 1 TO WKS-GRANO-ENCONTRADO-SW
004410     END-IF.
004420 COMPARA-1-GRANO-E. EXIT.
004430
004440 AGREGA-GRANO-A-TABLA SECTION.
004450     IF CSKVOL-TAB-TOTAL >= WKS-77-LIMITE-TABLA-GRA
004460        DISPLAY '>>> TABLA DE GRANOS LLENA, SE DESCARTA: '
004470                WKS-GRANULARIDAD UPON CONSOLE
004480     ELSE
004490        ADD 1 TO CSKVOL-TAB-TOTAL
004500        MOVE WKS-GRANULARIDAD TO CSKVOL-TAB-GRAIN (CSKVOL-TAB-TOTAL)
004510        MOVE 1                TO CSKVOL-TAB-CONTADOR (CSKVOL-TAB-TOTAL)
004520     END-IF.
004530 AGREGA-GRANO-A-TABLA-E. EXIT.
004540
004550*----------------------------------------------------------------
004560*     E M I S I O N   D E L   V O L U M E N   D E   E N C U E S T A S
004570*----------------------------------------------------------------
004580 EMITE-VOLUMEN SECTION.
004590     PERFORM ESCRIBE-1-VOLUMEN VARYING WKS-VOL-IDX FROM 1 BY 1
004600             UNTIL WKS-VOL-IDX > CSKVOL-TAB-TOTAL.
004610 EMITE-VOLUMEN-E. EXIT.
004620
004630 ESCRIBE-1-VOLUMEN SECTION.
004640     MOVE SPACES TO REG-VOLUMEN
004650     MOVE CSKVOL-TAB-GRAIN (WKS-VOL-IDX)    TO CV-GRAIN
004660     MOVE CSKVOL-TAB-CONTADOR (WKS-VOL-IDX) TO CV-CASE-COUNT
004670     WRITE REG-VOLUMEN
004680     IF FS-ENCVOL NOT = 0
004690        DISPLAY '>>> ERROR AL ESCRIBIR ENCVOL, STATUS: ' FS-ENCVOL
004700                UPON CONSOLE
004710     END-IF.
004720 ESCRIBE-1-VOLUMEN-E. EXIT.
004730
004740*----------------------------------------------------------------
004750*     P A R R A F O S   D E   C I E R R E
004760*----------------------------------------------------------------
004770 ESTADISTICAS SECTION.
004780     DISPLAY '****************************************************'
004790     MOVE WKS-LEIDOS-ROSTFILE  TO WKS-MASCARA
004800     DISPLAY 'REGISTROS LEIDOS DE ROSTFILE:    ' WKS-MASCARA
004810     MOVE WKS-CARGADOS-ROSTER  TO WKS-MASCARA
004820     DISPLAY 'TECNICOS CARGADOS EN EL ROSTER:  ' WKS-MASCARA
004830     MOVE WKS-LEIDAS-ENCFILE   TO WKS-MASCARA
004840     DISPLAY 'ENCUESTAS LEIDAS DE ENCFILE:     ' WKS-MASCARA
004850     MOVE WKS-FUERA-DE-RANGO   TO WKS-MASCARA
004860     DISPLAY 'ENCUESTAS FUERA DE RANGO:        ' WKS-MASCARA
004870     MOVE WKS-FUERA-DE-ROSTER  TO WKS-MASCARA
004880     DISPLAY 'ENCUESTAS FUERA DE ROSTER:       ' WKS-MASCARA
004890     MOVE WKS-CONTADAS         TO WKS-MASCARA
004900     DISPLAY 'ENCUESTAS CONTADAS AL VOLUMEN:   ' WKS-MASCARA
004910     DISPLAY '****************************************************'.
004920 ESTADISTICAS-E. EXIT.
004930
004940 CIERRA-ARCHIVOS SECTION.
004950     CLOSE ROSTFILE ENCFILE ENCVOL.
004960 CIERRA-ARCHIVOS-E. EXIT.
