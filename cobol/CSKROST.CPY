000100*****************************************************************
000110*                                                                *
000120*   COPY       : CSKROST                                        *
000130*   APLICACION : ENCUESTAS DE SATISFACCION - MESA DE SERVICIO   *
000140*   PROGRAMA   : KASPERSKY / CAN01                               *
000150*   DESCRIPCION: LAYOUT DEL MAESTRO DE TECNICOS (ROSTER) TOMADO  *
000160*              : DE LA TABLA LMI_KASPERSKY_ROSTER Y SU TABLA EN  *
000170*              : MEMORIA (CARGADA UNA VEZ POR CORRIDA, YA QUE     *
000180*              : ESTE AMBIENTE NO CUENTA CON ARCHIVO INDEXADO     *
000190*              : PARA HACER EL CRUCE POR TECHNICIAN-ID)           *
000200*   PROGRAMADOR: E. RAMIREZ (PEDR)                                *
000210*   FECHA      : 03/02/2024                                       *
000220*****************************************************************
000230*----------------------------------------------------------------
000240*    2024-02-03 PEDR TK-91004  PRIMERA VERSION DEL COPY, SE     -
000250*                              DESPRENDE DE LA TABLA ROSTER      -
000260*    2024-02-19 PEDR TK-91031  SE AGREGA EL AREA BREVE PARA      -
000270*                              LISTADOS RAPIDOS DE CONSOLA        -
000280*    2024-05-06 JCLM TK-91205  SE AGREGA CAMPO ORG-UNIT-NAME Y    -
000290*                              PROGRAM-NAME A LA TABLA EN MEMORIA -
000300*----------------------------------------------------------------
000310*
000320*----------------------------------------------------------------
000330*    R E G I S T R O   F U E N T E   ( A R C H I V O   R O S T )
000340*----------------------------------------------------------------
000350 01  ROST-REGISTRO.
000360     02  ROST-NODE-ID           PIC X(10).
000370     02  ROST-PARENT-ID         PIC X(10).
000380         88  ROST-PADRE-VALIDO      VALUE '10982630'.
000390     02  ROST-TEAM-NAME         PIC X(30).
000400     02  ROST-AGENT-NAME        PIC X(40).
000410     02  ROST-EMAIL             PIC X(60).
000420     02  ROST-DESCRIPTION       PIC X(60).
000430     02  ROST-STATUS            PIC X(10).
000440         88  ROST-CUENTA-INACTIVA   VALUE 'DISABLED' 'Disabled'
000450                                           'disabled' 'DISABLE '
000460                                           'Disable ' 'disable '.
000470     02  ROST-TYPE              PIC X(20).
000480         88  ROST-TIPO-EXCLUIDO     VALUE 'Administrator       '
000490                                           'AdministratorLink   '
000500                                           'MasterAdministrator '.
000510     02  FILLER                 PIC X(10).
000520*
000530*    VISTA ALTERNA DEL CORREO (USUARIO / DOMINIO), USADA POR LOS
000540*    LISTADOS DE ROSTER PARA VALIDAR DOMINIOS DE CORREO CORPORATIVO
000550     02  ROST-EMAIL-R           REDEFINES ROST-EMAIL.
000560         03  ROST-EMAIL-USUARIO PIC X(30).
000570         03  ROST-EMAIL-DOMINIO PIC X(30).
000580*
000590*    VISTA ALTERNA DEL NOMBRE (APELLIDO / NOMBRE), NO SIEMPRE
000600*    APROVECHADA PERO SE MANTIENE POR CONVENCION DEL AREA
000610     02  ROST-AGENT-NAME-R      REDEFINES ROST-AGENT-NAME.
000620         03  ROST-AGENT-APELLIDO PIC X(20).
000630         03  ROST-AGENT-NOMBRE   PIC X(20).
000640*
000650*    VISTA BREVE, USADA POR LAS RUTINAS DE DISPLAY DE CONSOLA
000660*    CUANDO SOLO INTERESA IDENTIFICAR EL NODO Y SU PADRE
000670 01  ROST-REGISTRO-BREVE        REDEFINES ROST-REGISTRO.
000680     02  ROSTB-NODE-ID          PIC X(10).
000690     02  ROSTB-PARENT-ID        PIC X(10).
000700     02  FILLER                 PIC X(230).
000710*
000720*    NOTA: LA TABLA EN MEMORIA DEL ROSTER (CON DEDUPLICACION POR
000730*    NODE-ID Y LOS CAMPOS DERIVADOS FULL-NAME/PROGRAM-NAME/ORG-UNIT)
000740*    NO SE DECLARA EN ESTE COPY. CADA PROGRAMA QUE HACE EL CRUCE
000750*    CONTRA ENCUESTAS LA DECLARA EN SU PROPIA WORKING-STORAGE, IGUAL
000760*    QUE ESTE APLICATIVO YA DUPLICA WKS-FS-STATUS POR PROGRAMA EN
000770*    VEZ DE COMPARTIRLO POR COPY.
