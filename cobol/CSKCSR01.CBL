000100*****************************************************************
000110* FECHA       : 18/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000130* APLICACION  : ENCUESTAS DE SATISFACCION - MESA DE SERVICIO     *
000140* PROGRAMA    : CSKCSR01, TASA DE SATISFACCION (CSAT) POR GRANO   *
000150* TIPO        : BATCH                                             *
000160* DESCRIPCION : PUNTEA CADA ENCUESTA DE LOS TECNICOS DEL ROSTER   *
000170*             : CONTRA LA ESCALA DE PUNTOS DE LAS PREGUNTAS       *
000180*             : Q1, Q2, Q3 Y Q4, PROMEDIA LA TASA POR GRANO Y     *
000190*             : EMITE UN RENGLON POR GRANO CON EL PORCENTAJE      *
000200*             : CSAT. LA ESCALA DE PUNTOS MAXIMOS DE Q1/Q2/Q4     *
000210*             : CAMBIA EN LA FECHA DE CORTE 29/01/2015 11:30:00.  *
000220* ARCHIVOS    : ROSTFILE=C, ENCFILE=C, CSATASA=A                   *
000230* ACCION (ES) : T=TASA CSAT POR GRANULARIDAD                       *
000240* PROGRAMA(S) : NO APLICA                                          *
000250* CANAL       : BATCH NOCTURNO / BAJO DEMANDA                      *
000260* INSTALADO   : DD/MM/AAAA                                         *
000270* BPM/RATIONAL: 341210                                             *
000280* NOMBRE      : REPORTERIA DE ENCUESTAS KASPERSKY                  *
000290*****************************************************************
000300*----------------------------------------------------------------
000310*    1991-03-18 EDR  ORIGEN    PRIMERA VERSION DEL PROGRAMA,     -
000320*                              TASA CSAT CON ESCALA UNICA          -
000330*    1995-09-06 EDR  TK-05014  SE AGREGA LA ESCALA DE PUNTOS      -
000340*                              REDUCIDA PARA CUESTIONARIOS NUEVOS  -
000350*    1998-12-01 EEDR Y2K-0007  REVISION DE CAMPOS DE FECHA PARA   -
000360*                              CUATRO DIGITOS DE ANIO (VER COPY)  -
000370*    2015-02-09 RTM  TK-40277  SE FIJA LA FECHA DE CORTE DE LA    -
000380*                              ESCALA AL 29/01/2015 11:30:00       -
000390*    2024-02-19 PEDR TK-91034  SE ESTANDARIZA EL PROGRAMA AL      -
000400*                              NUEVO COPY CSKROST/CSKSURV          -
000410*    2026-08-09 PEDR TK-91518  SE AGREGAN CONSTANTES DE LIMITE DE -
000420*                              LAS TABLAS EN MEMORIA (77-LEVEL),   -
000430*                              SEGUN ESTANDAR DE CODIFICACION      -
000440*                              VIGENTE                             -
000450*    2026-08-09 PEDR TK-91519  LA GRANULARIDAD POR FECHA (MODO    -
000460*                              TENDENCIA) AHORA RESPETA EL         -
000470*                              PARAMETRO DE GRANULARIDAD (D/S/M),  -
000480*                              QUE SE LEIA DE SYSIN PERO NO SE     -
000490*                              CONSULTABA; SE ADOPTA LA MISMA      -
000500*                              RUTINA DE ARMADO POR SEMANA/MES DE  -
000510*                              CSKVOL01                            -
000520*----------------------------------------------------------------
000530 IDENTIFICATION DIVISION.
000540 PROGRAM-ID.                    CSKCSR01.
000550 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
000560 INSTALLATION.                  BANCO INDUSTRIAL - MESA DE SERVICIO.
000570 DATE-WRITTEN.                  18/03/1991.
000580 DATE-COMPILED.                 .
000590 SECURITY.                      USO INTERNO - CONFIDENCIAL.
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z' 'a' THRU 'z'
000650     UPSI-0 ON  STATUS IS WKS-SW-DEPURA
000660     UPSI-0 OFF STATUS IS WKS-SW-NO-DEPURA.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT ROSTFILE ASSIGN   TO ROSTFILE
000700            ORGANIZATION      IS SEQUENTIAL
000710            FILE STATUS       IS FS-ROSTFILE.
000720     SELECT ENCFILE  ASSIGN   TO ENCFILE
000730            ORGANIZATION      IS SEQUENTIAL
000740            FILE STATUS       IS FS-ENCFILE.
000750     SELECT CSATASA  ASSIGN   TO CSATASA
000760            ORGANIZATION      IS SEQUENTIAL
000770            FILE STATUS       IS FS-CSATASA.
000780 DATA DIVISION.
000790 FILE SECTION.
000800*----------------------------------------------------------------
000810*   ROSTER DE TECNICOS (LMI_KASPERSKY_ROSTER)
000820*----------------------------------------------------------------
000830 FD  ROSTFILE.
000840     COPY CSKROST.
000850*----------------------------------------------------------------
000860*   ENCUESTA DE SATISFACCION (LMI_10982630_CUSTOMER_SURVEY)
000870*----------------------------------------------------------------
000880 FD  ENCFILE.
000890     COPY CSKSURV.
000900*----------------------------------------------------------------
000910*   SALIDA DE LA TASA CSAT POR GRANULARIDAD
000920*----------------------------------------------------------------
000930 FD  CSATASA.
000940 01  REG-CSATASA.
000950     02  CR-GRAIN                PIC X(30).
000960     02  FILLER                  PIC X(01).
000970     02  CR-CSAT-PCT             PIC 9(03)V9(04).
000980     02  FILLER                  PIC X(01).
000990*    VISTA BREVE DEL RENGLON DE SALIDA, USADA POR LA RUTINA DE
001000*    DEPURACION (UPSI-0) PARA DESPLEGAR SOLO GRANO Y TASA
001010 01  REG-CSATASA-BREVE          REDEFINES REG-CSATASA.
001020     02  CR-BREVE-GRAIN          PIC X(31).
001030     02  CR-BREVE-PCT            PIC X(08).
001040 WORKING-STORAGE SECTION.
001050*----------------------------------------------------------------
001060*           CONSTANTES DE UN SOLO CAMPO DE LAS TABLAS (77-LEVEL)
001070*----------------------------------------------------------------
001080 77  WKS-77-LIMITE-TABLA-ROS     PIC 9(04) COMP VALUE 500.
001090 77  WKS-77-LIMITE-TABLA-GRA     PIC 9(04) COMP VALUE 1000.
001100*----------------------------------------------------------------
001110*           RECURSOS RUTINA DE FILE-STATUS
001120*----------------------------------------------------------------
001130 01  WKS-FS-STATUS.
001140     02  FS-ROSTFILE             PIC 9(02) VALUE ZEROES.
001150     02  FS-ENCFILE              PIC 9(02) VALUE ZEROES.
001160     02  FS-CSATASA              PIC 9(02) VALUE ZEROES.
001170     02  FILLER                  PIC X(10).
001180*----------------------------------------------------------------
001190*           PARAMETROS DE CORRIDA (LEIDOS DE SYSIN)
001200*----------------------------------------------------------------
001210 01  WKS-PARAMETROS.
001220     02  WKS-PARM-MODO           PIC X(01).
001230         88  WKS-MODO-EQUIPO         VALUE 'E'.
001240         88  WKS-MODO-AGENTE         VALUE 'A'.
001250     02  WKS-PARM-GRANULARIDAD   PIC X(01).
001260     02  WKS-PARM-FECHA-INI      PIC 9(08).
001270     02  WKS-PARM-FECHA-FIN      PIC 9(08).
001280     02  FILLER                  PIC X(10).
001290*----------------------------------------------------------------
001300*           SWITCHES Y CONTADORES DE TRABAJO
001310*----------------------------------------------------------------
001320 01  WKS-FLAGS.
001330     02  WKS-FIN-ROSTFILE        PIC 9(01) VALUE ZEROES.
001340         88  FIN-ROSTFILE                  VALUE 1.
001350     02  WKS-FIN-ENCFILE         PIC 9(01) VALUE ZEROES.
001360         88  FIN-ENCFILE                   VALUE 1.
001370     02  WKS-NODO-ENCONTRADO-SW  PIC 9(01) VALUE ZEROES.
001380         88  NODO-ENCONTRADO               VALUE 1.
001390     02  WKS-EN-RANGO-SW         PIC 9(01) VALUE ZEROES.
001400         88  EN-RANGO                      VALUE 1.
001410     02  WKS-GRANO-ENCONTRADO-SW PIC 9(01) VALUE ZEROES.
001420         88  GRANO-ENCONTRADO              VALUE 1.
001430     02  WKS-SW-DEPURA           PIC 9(01) VALUE ZEROES.
001440     02  WKS-SW-NO-DEPURA        PIC 9(01) VALUE ZEROES.
001450     02  FILLER                  PIC X(05).
001460 01  WKS-CONTADORES.
001470     02  WKS-ROS-IDX             PIC 9(04) COMP.
001480     02  WKS-VOL-IDX             PIC 9(04) COMP.
001490     02  WKS-Q-IDX               PIC 9(01) COMP.
001500     02  WKS-LEIDOS-ROSTFILE     PIC 9(07) COMP.
001510     02  WKS-CARGADOS-ROSTER     PIC 9(07) COMP.
001520     02  WKS-EXCLUIDOS-TIPO      PIC 9(07) COMP.
001530     02  WKS-EXCLUIDOS-PADRE     PIC 9(07) COMP.
001540     02  WKS-LEIDAS-ENCFILE      PIC 9(07) COMP.
001550     02  WKS-FUERA-DE-RANGO      PIC 9(07) COMP.
001560     02  WKS-FUERA-DE-ROSTER     PIC 9(07) COMP.
001570     02  WKS-DESCARTADAS         PIC 9(07) COMP.
001580     02  WKS-PUNTEADAS           PIC 9(07) COMP.
001590     02  WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001600     02  FILLER                  PIC X(08).
001610*----------------------------------------------------------------
001620*           TABLA EN MEMORIA DEL ROSTER (CARGA UNICA POR CORRIDA)
001630*----------------------------------------------------------------
001640 01  CSKCSR-ROS-TABLA.
001650     02  CSKCSR-ROS-TOTAL        PIC 9(04) COMP VALUE ZEROES.
001660     02  CSKCSR-ROS-ENTRADA OCCURS 500 TIMES
001670                             INDEXED BY CSKCSR-ROS-IDX.
001680         03  CSKCSR-TAB-NODE-ID     PIC X(10).
001690         03  CSKCSR-TAB-PARENT-ID   PIC X(10).
001700         03  CSKCSR-TAB-TEAM-NAME   PIC X(30).
001710         03  CSKCSR-TAB-AGENT-NAME  PIC X(40).
001720         03  CSKCSR-TAB-STATUS      PIC X(10).
001730         03  CSKCSR-TAB-TYPE        PIC X(20).
001740         03  CSKCSR-TAB-FULL-NAME   PIC X(40).
001750         03  FILLER                 PIC X(10).
001760     02  CSKCSR-ROS-TABLA-R      REDEFINES CSKCSR-ROS-ENTRADA
001770                                 OCCURS 500 TIMES.
001780         03  CSKCSR-TAB-NODE-NUM PIC 9(10).
001790         03  FILLER              PIC X(160).
001800*----------------------------------------------------------------
001810*           TABLA DE ACUMULADO DE TASA CSAT POR GRANULARIDAD
001820*----------------------------------------------------------------
001830 01  CSKCSR-TABLA.
001840     02  CSKCSR-TAB-TOTAL        PIC 9(04) COMP VALUE ZEROES.
001850     02  CSKCSR-TAB-ENTRADA OCCURS 1000 TIMES
001860                             INDEXED BY CSKCSR-IDX.
001870         03  CSKCSR-TAB-GRAIN       PIC X(30).
001880*        VISTA PREFIJO/SUFIJO DEL GRANO PARA VERIFICACION PARCIAL
001890         03  CSKCSR-TAB-GRAIN-R     REDEFINES CSKCSR-TAB-GRAIN.
001900             04  CSKCSR-TAB-GRAIN-PREFIJO  PIC X(15).
001910             04  CSKCSR-TAB-GRAIN-SUFIJO   PIC X(15).
001920         03  CSKCSR-TAB-SUMA-RATIO  PIC S9(05)V9(08) COMP.
001930         03  CSKCSR-TAB-CANTIDAD    PIC 9(07) COMP.
001940*----------------------------------------------------------------
001950*           FECHA/HORA DE LA ENCUESTA EN CURSO Y CONSTANTE DE
001960*           CORTE DE LA ESCALA DE PUNTOS (SIN INTRINSECOS)
001970*----------------------------------------------------------------
001980 01  WKS-FECHA-TRABAJO.
001990     02  WKS-FECHA-ENCUESTA-NUM  PIC 9(08).
002000     02  WKS-FECHA-ENC-TS-NUM    PIC 9(14) COMP.
002010     02  WKS-FECHA-CORTE-TS      PIC 9(14) COMP VALUE 20150129113000.
002020     02  WKS-DIA-DEL-ANIO        PIC 9(03) COMP.
002030     02  WKS-MES-IDX             PIC 9(02) COMP.
002040     02  WKS-SEMANA-NUM          PIC 9(02) COMP.
002050     02  WKS-SEMANA-RESTO        PIC 9(02) COMP.
002060     02  WKS-SEMANA-EDIT         PIC 99.
002070     02  WKS-GRANULARIDAD        PIC X(30).
002080     02  FILLER                  PIC X(10).
002090*----------------------------------------------------------------
002100*           TABLA DE DIAS POR MES PARA EL CALCULO DE SEMANA
002110*           (SIN INTRINSECOS, IGUAL QUE EL RESTO DEL SISTEMA)
002120*----------------------------------------------------------------
002130 01  TABLA-DIAS-POR-MES-X.
002140     02  FILLER PIC X(24) VALUE '312831303130313130313031'.
002150 01  TABLA-DIAS-POR-MES         REDEFINES TABLA-DIAS-POR-MES-X.
002160     02  TABLA-DIAS-MES         PIC 9(02) OCCURS 12 TIMES.
002170*----------------------------------------------------------------
002180*           AREAS DE PUNTEO DE LA ENCUESTA EN CURSO
002190*----------------------------------------------------------------
002200 01  WKS-PUNTEO.
002210     02  WKS-SURVEY-POINTS       PIC 9(03) COMP.
002220     02  WKS-MAX-POINTS          PIC 9(03) COMP.
002230     02  WKS-CSAT-RATIO          PIC S9(01)V9(08) COMP.
002240     02  WKS-PROMEDIO-GRANO      PIC S9(01)V9(08) COMP.
002250     02  FILLER                  PIC X(08).
002260 PROCEDURE DIVISION.
002270*----------------------------------------------------------------
002280*               S E C C I O N   P R I N C I P A L
002290*----------------------------------------------------------------
002300 000-MAIN SECTION.
002310     PERFORM APERTURA-ARCHIVOS
002320     PERFORM LEE-PARAMETROS
002330     PERFORM CARGA-ROSTER   UNTIL FIN-ROSTFILE
002340     PERFORM LEE-ENCUESTAS  UNTIL FIN-ENCFILE
002350     PERFORM EMITE-CSAT-TASA
002360     PERFORM ESTADISTICAS
002370     PERFORM CIERRA-ARCHIVOS
002380     STOP RUN.
002390 000-MAIN-E. EXIT.
002400
002410 APERTURA-ARCHIVOS SECTION.
002420     OPEN INPUT  ROSTFILE
002430     OPEN INPUT  ENCFILE
002440     OPEN OUTPUT CSATASA
002450     IF FS-ROSTFILE NOT = 0 OR FS-ENCFILE NOT = 0 OR FS-CSATASA NOT = 0
002460        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE CSKCSR01' UPON CONSOLE
002470        MOVE 91 TO RETURN-CODE
002480        PERFORM CIERRA-ARCHIVOS
002490        STOP RUN
002500     END-IF.
002510 APERTURA-ARCHIVOS-E. EXIT.
002520
002530 LEE-PARAMETROS SECTION.
002540     ACCEPT WKS-PARM-MODO         FROM SYSIN
002550     ACCEPT WKS-PARM-GRANULARIDAD FROM SYSIN
002560     ACCEPT WKS-PARM-FECHA-INI    FROM SYSIN
002570     ACCEPT WKS-PARM-FECHA-FIN    FROM SYSIN.
002580 LEE-PARAMETROS-E. EXIT.
002590
002600*----------------------------------------------------------------
002610*     C A R G A   Y   F I L T R O   D E L   R O S T E R
002620*----------------------------------------------------------------
002630 CARGA-ROSTER SECTION.
002640     READ ROSTFILE
002650       AT END
002660          MOVE 1 TO WKS-FIN-ROSTFILE
002670       NOT AT END
002680          ADD 1 TO WKS-LEIDOS-ROSTFILE
002690          PERFORM EVALUA-REGISTRO-ROSTER
002700     END-READ.
002710 CARGA-ROSTER-E. EXIT.
002720
002730 EVALUA-REGISTRO-ROSTER SECTION.
002740     IF NOT ROST-PADRE-VALIDO
002750        ADD 1 TO WKS-EXCLUIDOS-PADRE
002760     ELSE
002770        IF ROST-TIPO-EXCLUIDO
002780           ADD 1 TO WKS-EXCLUIDOS-TIPO
002790        ELSE
002800           PERFORM BUSCA-NODO-EN-ROSTER
002810           IF NOT NODO-ENCONTRADO
002820              PERFORM AGREGA-NODO-A-ROSTER
002830           END-IF
002840        END-IF
002850     END-IF.
002860 EVALUA-REGISTRO-ROSTER-E. EXIT.
002870
002880 BUSCA-NODO-EN-ROSTER SECTION.
002890     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
002900     PERFORM COMPARA-1-NODO-ROSTER VARYING WKS-ROS-IDX FROM 1 BY 1
002910             UNTIL WKS-ROS-IDX > CSKCSR-ROS-TOTAL
002920                OR NODO-ENCONTRADO.
002930 BUSCA-NODO-EN-ROSTER-E. EXIT.
002940
002950 COMPARA-1-NODO-ROSTER SECTION.
002960     IF CSKCSR-TAB-NODE-ID (WKS-ROS-IDX) = ROST-NODE-ID
002970        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
002980     END-IF.
002990 COMPARA-1-NODO-ROSTER-E. EXIT.
003000
003010 AGREGA-NODO-A-ROSTER SECTION.
003020     IF CSKCSR-ROS-TOTAL >= WKS-77-LIMITE-TABLA-ROS
003030        DISPLAY '>>> ROSTER LLENO, SE DESCARTA NODO: ' ROST-NODE-ID
003040                UPON CONSOLE
003050     ELSE
003060        ADD 1 TO CSKCSR-ROS-TOTAL
003070        MOVE ROST-NODE-ID
003080                    TO CSKCSR-TAB-NODE-ID (CSKCSR-ROS-TOTAL)
003090        MOVE ROST-PARENT-ID
003100                    TO CSKCSR-TAB-PARENT-ID (CSKCSR-ROS-TOTAL)
003110        MOVE ROST-TEAM-NAME
003120                    TO CSKCSR-TAB-TEAM-NAME (CSKCSR-ROS-TOTAL)
003130        MOVE ROST-AGENT-NAME
003140                    TO CSKCSR-TAB-AGENT-NAME (CSKCSR-ROS-TOTAL)
003150        MOVE ROST-STATUS
003160                    TO CSKCSR-TAB-STATUS (CSKCSR-ROS-TOTAL)
003170        MOVE ROST-TYPE
003180                    TO CSKCSR-TAB-TYPE (CSKCSR-ROS-TOTAL)
003190        MOVE ROST-AGENT-NAME
003200                    TO CSKCSR-TAB-FULL-NAME (CSKCSR-ROS-TOTAL)
003210        ADD 1 TO WKS-CARGADOS-ROSTER
003220     END-IF.
003230 AGREGA-NODO-A-ROSTER-E. EXIT.
003240
003250*----------------------------------------------------------------
003260*     L E C T U R A   D E   E N C U E S T A S
003270*----------------------------------------------------------------
003280 LEE-ENCUESTAS SECTION.
003290     READ ENCFILE
003300       AT END
003310          MOVE 1 TO WKS-FIN-ENCFILE
003320       NOT AT END
003330          ADD 1 TO WKS-LEIDAS-ENCFILE
003340          PERFORM EVALUA-ENCUESTA
003350     END-READ.
003360 LEE-ENCUESTAS-E. EXIT.
003370
003380 EVALUA-ENCUESTA SECTION.
003390     PERFORM PRUEBA-RANGO-FECHA
003400     IF EN-RANGO
003410        PERFORM BUSCA-TECNICO-EN-ROSTER
003420        IF NODO-ENCONTRADO
003430           PERFORM CALCULA-CSAT-TASA
003440        ELSE
003450           ADD 1 TO WKS-FUERA-DE-ROSTER
003460        END-IF
003470     ELSE
003480        ADD 1 TO WKS-FUERA-DE-RANGO
003490     END-IF.
003500 EVALUA-ENCUESTA-E. EXIT.
003510
003520 PRUEBA-RANGO-FECHA SECTION.
003530     COMPUTE WKS-FECHA-ENCUESTA-NUM =
003540             CSKENC-FEC-ANIO * 10000 + CSKENC-FEC-MES * 100
003550             + CSKENC-FEC-DIA
003560     IF WKS-FECHA-ENCUESTA-NUM >= WKS-PARM-FECHA-INI
003570        AND WKS-FECHA-ENCUESTA-NUM  <  WKS-PARM-FECHA-FIN
003580        MOVE 1 TO WKS-EN-RANGO-SW
003590     ELSE
003600        MOVE 0 TO WKS-EN-RANGO-SW
003610     END-IF.
003620 PRUEBA-RANGO-FECHA-E. EXIT.
003630
003640 BUSCA-TECNICO-EN-ROSTER SECTION.
003650     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
003660     PERFORM COMPARA-1-TECNICO VARYING WKS-ROS-IDX FROM 1 BY 1
003670             UNTIL WKS-ROS-IDX > CSKCSR-ROS-TOTAL
003680                OR NODO-ENCONTRADO.
003690 BUSCA-TECNICO-EN-ROSTER-E. EXIT.
003700
003710 COMPARA-1-TECNICO SECTION.
003720     IF CSKCSR-TAB-NODE-ID (WKS-ROS-IDX) = CSKENC-TECHNICIAN-ID
003730        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
003740     END-IF.
003750 COMPARA-1-TECNICO-E. EXIT.
003760
003770*----------------------------------------------------------------
003780*     P U N T E O   D E   L A   T A S A   C S A T
003790*     (REGLA DE NEGOCIO: Q1/Q2/Q4 CON ESCALA POR FECHA DE CORTE,
003800*      Q3 SIEMPRE A ESCALA COMPLETA)
003810*----------------------------------------------------------------
003820 CALCULA-CSAT-TASA SECTION.
003830     MOVE 0 TO WKS-SURVEY-POINTS
003840     MOVE 0 TO WKS-MAX-POINTS
003850     COMPUTE WKS-FECHA-ENC-TS-NUM =
003860             CSKENC-FEC-ANIO   * 10000000000
003870           + CSKENC-FEC-MES    * 100000000
003880           + CSKENC-FEC-DIA    * 1000000
003890           + CSKENC-FEC-HORA   * 10000
003900           + CSKENC-FEC-MINUTO * 100
003910           + CSKENC-FEC-SEGUNDO
003920     PERFORM CALCULA-PUNTEO-1-PREGUNTA VARYING WKS-Q-IDX FROM 1 BY 1
003930             UNTIL WKS-Q-IDX > 4
003940     PERFORM CALCULA-GRANULARIDAD.
003950 CALCULA-CSAT-TASA-E. EXIT.
003960
003970 CALCULA-PUNTEO-1-PREGUNTA SECTION.
003980     IF CSKENC-RESP-ALFA (WKS-Q-IDX) NOT = SPACES
003990        ADD CSKENC-RESP-NUM (WKS-Q-IDX) TO WKS-SURVEY-POINTS
004000        IF WKS-Q-IDX = 3
004010           ADD 10 TO WKS-MAX-POINTS
004020        ELSE
004030           IF WKS-FECHA-ENC-TS-NUM < WKS-FECHA-CORTE-TS
004040              ADD 10 TO WKS-MAX-POINTS
004050           ELSE
004060              ADD 5  TO WKS-MAX-POINTS
004070           END-IF
004080        END-IF
004090     END-IF.
004100 CALCULA-PUNTEO-1-PREGUNTA-E. EXIT.
004110
004120 CALCULA-GRANULARIDAD SECTION.
004130     MOVE SPACES TO WKS-GRANULARIDAD
004140     IF WKS-MAX-POINTS = 0
004150        ADD 1 TO WKS-DESCARTADAS
004160     ELSE
004170        DIVIDE WKS-SURVEY-POINTS BY WKS-MAX-POINTS
004180               GIVING WKS-CSAT-RATIO ROUNDED
004190        EVALUATE TRUE
004200           WHEN WKS-MODO-EQUIPO
004210              MOVE CSKCSR-TAB-TEAM-NAME (WKS-ROS-IDX) TO WKS-GRANULARIDAD
004220           WHEN WKS-MODO-AGENTE
004230              MOVE CSKCSR-TAB-FULL-NAME (WKS-ROS-IDX) TO WKS-GRANULARIDAD
004240           WHEN OTHER
004250              PERFORM CALCULA-GRANULARIDAD-FECHA
004260        END-EVALUATE
004270        PERFORM ACUMULA-CSAT-TASA
004280        ADD 1 TO WKS-PUNTEADAS
004290     END-IF.
004300 CALCULA-GRANULARIDAD-E. EXIT.
004310
004320*----------------------------------------------------------------
004330*     G R A N U L A R I D A D   D E   F E C H A   ( D / S / M )
004340*     PARM DE CORRIDA WKS-PARM-GRANULARIDAD: 'M'=MES, 'S'=SEMANA,
004350*     CUALQUIER OTRO VALOR (INCLUYENDO ESPACIOS) = DIA
004360*----------------------------------------------------------------
004370 CALCULA-GRANULARIDAD-FECHA SECTION.
004380     EVALUATE WKS-PARM-GRANULARIDAD
004390        WHEN 'M'
004400           PERFORM ARMA-GRANULARIDAD-MES
004410        WHEN 'S'
004420           PERFORM ARMA-GRANULARIDAD-SEMANA
004430        WHEN OTHER
004440           PERFORM ARMA-GRANULARIDAD-DIA
004450     END-EVALUATE.
004460 CALCULA-GRANULARIDAD-FECHA-E. EXIT.
004470
004480 ARMA-GRANULARIDAD-DIA SECTION.
004490     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
004500            '-'             DELIMITED BY SIZE
004510            CSKENC-FEC-MES  DELIMITED BY SIZE
004520            '-'             DELIMITED BY SIZE
004530            CSKENC-FEC-DIA  DELIMITED BY SIZE
004540            INTO WKS-GRANULARIDAD
004550     END-STRING.
004560 ARMA-GRANULARIDAD-DIA-E. EXIT.
004570
004580 ARMA-GRANULARIDAD-MES SECTION.
004590     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
004600            '-'             DELIMITED BY SIZE
004610            CSKENC-FEC-MES  DELIMITED BY SIZE
004620            INTO WKS-GRANULARIDAD
004630     END-STRING.
004640 ARMA-GRANULARIDAD-MES-E. EXIT.
004650
004660*    CALCULO DE LA SEMANA DEL ANIO A PARTIR DE LA TABLA DE DIAS POR
004670*    MES. AL IGUAL QUE EL RESTO DE LA REPORTERIA DE ENCUESTAS, NO
004680*    CONTEMPLA ANIOS BISIESTOS: EL CORTE DE SEMANA SE CALCULA SOBRE
004690*    UN ANIO DE 365 DIAS PARA TODAS LAS ENCUESTAS RECIBIDAS
004700 ARMA-GRANULARIDAD-SEMANA SECTION.
004710     MOVE 0 TO WKS-DIA-DEL-ANIO
004720     PERFORM SUMA-DIAS-MES VARYING WKS-MES-IDX FROM 1 BY 1
004730             UNTIL WKS-MES-IDX >= CSKENC-FEC-MES
004740     ADD CSKENC-FEC-DIA TO WKS-DIA-DEL-ANIO
004750     DIVIDE WKS-DIA-DEL-ANIO BY 7
004760            GIVING WKS-SEMANA-NUM REMAINDER WKS-SEMANA-RESTO
004770     ADD 1 TO WKS-SEMANA-NUM
004780     MOVE WKS-SEMANA-NUM TO WKS-SEMANA-EDIT
004790     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
004800            '-W'            DELIMITED BY SIZE
004810            WKS-SEMANA-EDIT DELIMITED BY SIZE
004820            INTO WKS-GRANULARIDAD
004830     END-STRING.
004840 ARMA-GRANULARIDAD-SEMANA-E. EXIT.
004850
004860 SUMA-DIAS-MES SECTION.
004870     ADD TABLA-DIAS-MES (WKS-MES-IDX) TO WKS-DIA-DEL-ANIO.
004880 SUMA-DIAS-MES-E. EXIT.
004890
004900*----------------------------------------------------------------
004910*     A C U M U L A D O   D E   L A   T A S A   C S A T
004920*----------------------------------------------------------------
004930 ACUMULA-CSAT-TASA SECTION.
004940     MOVE 0 TO WKS-GRANO-ENCONTRADO-SW
004950     PERFORM COMPARA-1-GRANO VARYING WKS-VOL-IDX FROM 1 BY 1
004960             UNTIL WKS-VOL-IDX > CSKCSR-TAB-TOTAL
004970                OR GRANO-ENCONTRADO
004980     IF GRANO-ENCONTRADO
004990        ADD WKS-CSAT-RATIO TO CSKCSR-TAB-SUMA-RATIO (WKS-VOL-IDX)
005000        ADD 1              TO CSKCSR-TAB-CANTIDAD   (WKS-VOL-IDX)
005010     ELSE
005020        PERFORM AGREGA-GRANO-A-TABLA
005030     END-IF.
005040 ACUMULA-CSAT-TASA-E. EXIT.
005050
005060 COMPARA-1-GRANO SECTION.
005070     IF CSKCSR-TAB-GRAIN (WKS-VOL-IDX) = WKS-GRANULARIDAD
005080        MOVE 1 TO WKS-GRANO-ENCONTRADO-SW
005090     END-IF.
005100 COMPARA-1-GRANO-E. EXIT.
005110
005120 AGREGA-GRANO-A-TABLA SECTION.
005130     IF CSKCSR-TAB-TOTAL >= WKS-77-LIMITE-TABLA-GRA
005140        DISPLAY '>>> TABLA DE GRANOS LLENA, SE DESCARTA: '
005150                WKS-GRANULARIDAD UPON CONSOLE
005160     ELSE
005170        ADD 1 TO CSKCSR-TAB-TOTAL
005180        MOVE WKS-GRANULARIDAD
005190                TO CSKCSR-TAB-GRAIN (CSKCSR-TAB-TOTAL)
005200        MOVE WKS-CSAT-RATIO
005210                TO CSKCSR-TAB-SUMA-RATIO (CSKCSR-TAB-TOTAL)
005220        MOVE 1  TO CSKCSR-TAB-CANTIDAD (CSKCSR-TAB-TOTAL)
005230     END-IF.
005240 AGREGA-GRANO-A-TABLA-E. EXIT.
005250
005260*----------------------------------------------------------------
005270*     E M I S I O N   D E   L A   T A S A   C S A T   P O R   G R A N O
005280*----------------------------------------------------------------
005290 EMITE-CSAT-TASA SECTION.
005300     PERFORM ESCRIBE-1-CSAT-TASA VARYING WKS-VOL-IDX FROM 1 BY 1
005310             UNTIL WKS-VOL-IDX > CSKCSR-TAB-TOTAL.
005320 EMITE-CSAT-TASA-E. EXIT.
005330
005340 ESCRIBE-1-CSAT-TASA SECTION.
005350     MOVE SPACES TO REG-CSATASA
005360     DIVIDE CSKCSR-TAB-SUMA-RATIO (WKS-VOL-IDX)
005370            BY CSKCSR-TAB-CANTIDAD (WKS-VOL-IDX)
005380            GIVING WKS-PROMEDIO-GRANO ROUNDED
005390     MOVE CSKCSR-TAB-GRAIN (WKS-VOL-IDX)         TO CR-GRAIN
005400     COMPUTE CR-CSAT-PCT ROUNDED = WKS-PROMEDIO-GRANO * 100
005410     WRITE REG-CSATASA
005420     IF FS-CSATASA NOT = 0
005430        DISPLAY '>>> ERROR AL ESCRIBIR CSATASA, STATUS: ' FS-CSATASA
005440                UPON CONSOLE
005450     END-IF.
005460 ESCRIBE-1-CSAT-TASA-E. EXIT.
005470
005480 ESTADISTICAS SECTION.
005490     DISPLAY '****************************************************'
005500     MOVE WKS-LEIDOS-ROSTFILE  TO WKS-MASCARA
005510     DISPLAY 'REGISTROS LEIDOS DE ROSTFILE:    ' WKS-MASCARA
005520     MOVE WKS-CARGADOS-ROSTER  TO WKS-MASCARA
005530     DISPLAY 'TECNICOS CARGADOS EN EL ROSTER:  ' WKS-MASCARA
005540     MOVE WKS-LEIDAS-ENCFILE   TO WKS-MASCARA
005550     DISPLAY 'ENCUESTAS LEIDAS DE ENCFILE:     ' WKS-MASCARA
005560     MOVE WKS-FUERA-DE-RANGO   TO WKS-MASCARA
005570     DISPLAY 'ENCUESTAS FUERA DE RANGO:        ' WKS-MASCARA
005580     MOVE WKS-FUERA-DE-ROSTER  TO WKS-MASCARA
005590     DISPLAY 'ENCUESTAS FUERA DE ROSTER:       ' WKS-MASCARA
005600     MOVE WKS-DESCARTADAS      TO WKS-MASCARA
005610     DISPLAY 'ENCUESTAS DESCARTADAS (SIN MAX): ' WKS-MASCARA
005620     MOVE WKS-PUNTEADAS        TO WKS-MASCARA
005630     DISPLAY 'ENCUESTAS PUNTEADAS A LA TASA:   ' WKS-MASCARA
005640     DISPLAY '****************************************************'.
005650 ESTADISTICAS-E. EXIT.
005660
005670 CIERRA-ARCHIVOS SECTION.
005680     CLOSE ROSTFILE ENCFILE CSATASA.
005690 CIERRA-ARCHIVOS-E. EXIT.
