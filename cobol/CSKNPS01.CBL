000100*****************************************************************
000110* FECHA       : 08/04/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000130* APLICACION  : ENCUESTAS DE SATISFACCION - MESA DE SERVICIO     *
000140* PROGRAMA    : CSKNPS01, NET PROMOTER SCORE POR GRANO            *
000150* TIPO        : BATCH                                             *
000160* DESCRIPCION : CALIFICA LA PREGUNTA Q3 (RECOMENDACION 0-10) DE   *
000170*             : CADA ENCUESTA DE LOS TECNICOS DEL ROSTER, CLASIFICA*
000180*             : PROMOTOR (9-10), DETRACTOR (0-6) O PASIVO (7-8) Y  *
000190*             : EMITE POR GRANO EL NPS = %PROMOTORES - %DETRACTORES*
000200*             : LOS GRANOS SIN ENCUESTAS VIABLES NO SE EMITEN.     *
000210* ARCHIVOS    : ROSTFILE=C, ENCFILE=C, NPSSAL=A                    *
000220* ACCION (ES) : N=NET PROMOTER SCORE POR GRANULARIDAD              *
000230* PROGRAMA(S) : NO APLICA                                          *
000240* CANAL       : BATCH NOCTURNO / BAJO DEMANDA                      *
000250* INSTALADO   : DD/MM/AAAA                                         *
000260* BPM/RATIONAL: 341213                                             *
000270* NOMBRE      : REPORTERIA DE ENCUESTAS KASPERSKY                  *
000280*****************************************************************
000290*----------------------------------------------------------------
000300*    1991-04-08 EDR  ORIGEN    PRIMERA VERSION DEL PROGRAMA,     -
000310*                              NET PROMOTER SCORE POR FECHA        -
000320*    1994-05-09 EDR  TK-04781  SE AGREGA EL MODO DE AGRUPACION    -
000330*                              POR EQUIPO Y POR AGENTE             -
000340*    1998-12-01 EEDR Y2K-0007  REVISION DE CAMPOS DE FECHA PARA   -
000350*                              CUATRO DIGITOS DE ANIO (VER COPY)  -
000360*    2016-11-14 RTM  TK-55402  SE OMITEN LOS GRANOS SIN ENCUESTAS  -
000370*                              VIABLES DE LA SALIDA FINAL           -
000380*    2024-02-19 PEDR TK-91037  SE ESTANDARIZA EL PROGRAMA AL      -
000390*                              NUEVO COPY CSKROST/CSKSURV          -
000400*    2026-08-09 PEDR TK-91523  SE AGREGAN CONSTANTES DE LIMITE DE -
000410*                              LAS TABLAS EN MEMORIA (77-LEVEL),   -
000420*                              SEGUN ESTANDAR DE CODIFICACION      -
000430*                              VIGENTE                             -
000440*    2026-08-09 PEDR TK-91524  LA GRANULARIDAD POR FECHA (MODO    -
000450*                              TENDENCIA) AHORA RESPETA EL         -
000460*                              PARAMETRO DE GRANULARIDAD (D/S/M),  -
000470*                              QUE SE LEIA DE SYSIN PERO NO SE     -
000480*                              CONSULTABA; SE ADOPTA LA MISMA      -
000490*                              RUTINA DE ARMADO POR SEMANA/MES DE  -
000500*                              CSKVOL01                            -
000510*----------------------------------------------------------------
000520 IDENTIFICATION DIVISION.
000530 PROGRAM-ID.                    CSKNPS01.
000540 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
000550 INSTALLATION.                  BANCO INDUSTRIAL - MESA DE SERVICIO.
000560 DATE-WRITTEN.                  08/04/1991.
000570 DATE-COMPILED.                 .
000580 SECURITY.                      USO INTERNO - CONFIDENCIAL.
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z' 'a' THRU 'z'
000640     UPSI-0 ON  STATUS IS WKS-SW-DEPURA
000650     UPSI-0 OFF STATUS IS WKS-SW-NO-DEPURA.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT ROSTFILE ASSIGN   TO ROSTFILE
000690            ORGANIZATION      IS SEQUENTIAL
000700            FILE STATUS       IS FS-ROSTFILE.
000710     SELECT ENCFILE  ASSIGN   TO ENCFILE
000720            ORGANIZATION      IS SEQUENTIAL
000730            FILE STATUS       IS FS-ENCFILE.
000740     SELECT NPSSAL   ASSIGN   TO NPSSAL
000750            ORGANIZATION      IS SEQUENTIAL
000760            FILE STATUS       IS FS-NPSSAL.
000770 DATA DIVISION.
000780 FILE SECTION.
000790*----------------------------------------------------------------
000800*   ROSTER DE TECNICOS (LMI_KASPERSKY_ROSTER)
000810*----------------------------------------------------------------
000820 FD  ROSTFILE.
000830     COPY CSKROST.
000840*----------------------------------------------------------------
000850*   ENCUESTA DE SATISFACCION (LMI_10982630_CUSTOMER_SURVEY)
000860*----------------------------------------------------------------
000870 FD  ENCFILE.
000880     COPY CSKSURV.
000890*----------------------------------------------------------------
000900*   SALIDA DEL NET PROMOTER SCORE POR GRANULARIDAD
000910*----------------------------------------------------------------
000920 FD  NPSSAL.
000930 01  REG-NPSSAL.
000940     02  NP-GRAIN                 PIC X(30).
000950     02  FILLER                   PIC X(01).
000960     02  NP-NPS-PCT                PIC S9(03)V9(04).
000970     02  FILLER                   PIC X(01).
000980*    VISTA BREVE DEL RENGLON DE SALIDA, USADA POR LA RUTINA DE
000990*    DEPURACION (UPSI-0) PARA DESPLEGAR SOLO GRANO Y NPS
001000 01  REG-NPSSAL-BREVE            REDEFINES REG-NPSSAL.
001010     02  NP-BREVE-GRAIN           PIC X(31).
001020     02  NP-BREVE-PCT             PIC X(08).
001030 WORKING-STORAGE SECTION.
001040*----------------------------------------------------------------
001050*           CONSTANTES DE UN SOLO CAMPO (77-LEVEL)
001060*----------------------------------------------------------------
001070 77  WKS-77-LIMITE-TABLA-ROS     PIC 9(04) COMP VALUE 500.
001080 77  WKS-77-LIMITE-TABLA-GRA     PIC 9(04) COMP VALUE 1000.
001090*----------------------------------------------------------------
001100*           RECURSOS RUTINA DE FILE-STATUS
001110*----------------------------------------------------------------
001120 01  WKS-FS-STATUS.
001130     02  FS-ROSTFILE               PIC 9(02) VALUE ZEROES.
001140     02  FS-ENCFILE                PIC 9(02) VALUE ZEROES.
001150     02  FS-NPSSAL                 PIC 9(02) VALUE ZEROES.
001160     02  FILLER                    PIC X(10).
001170*----------------------------------------------------------------
001180*           PARAMETROS DE CORRIDA (LEIDOS DE SYSIN)
001190*----------------------------------------------------------------
001200 01  WKS-PARAMETROS.
001210     02  WKS-PARM-MODO             PIC X(01).
001220         88  WKS-MODO-EQUIPO           VALUE 'E'.
001230         88  WKS-MODO-AGENTE           VALUE 'A'.
001240     02  WKS-PARM-GRANULARIDAD     PIC X(01).
001250     02  WKS-PARM-FECHA-INI        PIC 9(08).
001260     02  WKS-PARM-FECHA-FIN        PIC 9(08).
001270     02  FILLER                    PIC X(10).
001280*----------------------------------------------------------------
001290*           SWITCHES Y CONTADORES DE TRABAJO
001300*----------------------------------------------------------------
001310 01  WKS-FLAGS.
001320     02  WKS-FIN-ROSTFILE          PIC 9(01) VALUE ZEROES.
001330         88  FIN-ROSTFILE                    VALUE 1.
001340     02  WKS-FIN-ENCFILE           PIC 9(01) VALUE ZEROES.
001350         88  FIN-ENCFILE                     VALUE 1.
001360     02  WKS-NODO-ENCONTRADO-SW    PIC 9(01) VALUE ZEROES.
001370         88  NODO-ENCONTRADO                 VALUE 1.
001380     02  WKS-EN-RANGO-SW           PIC 9(01) VALUE ZEROES.
001390         88  EN-RANGO                        VALUE 1.
001400     02  WKS-GRANO-ENCONTRADO-SW   PIC 9(01) VALUE ZEROES.
001410         88  GRANO-ENCONTRADO                VALUE 1.
001420     02  WKS-SW-DEPURA             PIC 9(01) VALUE ZEROES.
001430     02  WKS-SW-NO-DEPURA          PIC 9(01) VALUE ZEROES.
001440     02  FILLER                    PIC X(05).
001450 01  WKS-CONTADORES.
001460     02  WKS-ROS-IDX               PIC 9(04) COMP.
001470     02  WKS-VOL-IDX               PIC 9(04) COMP.
001480     02  WKS-LEIDOS-ROSTFILE       PIC 9(07) COMP.
001490     02  WKS-CARGADOS-ROSTER       PIC 9(07) COMP.
001500     02  WKS-EXCLUIDOS-TIPO        PIC 9(07) COMP.
001510     02  WKS-EXCLUIDOS-PADRE       PIC 9(07) COMP.
001520     02  WKS-LEIDAS-ENCFILE        PIC 9(07) COMP.
001530     02  WKS-FUERA-DE-RANGO        PIC 9(07) COMP.
001540     02  WKS-FUERA-DE-ROSTER       PIC 9(07) COMP.
001550     02  WKS-NO-VIABLES            PIC 9(07) COMP.
001560     02  WKS-VIABLES               PIC 9(07) COMP.
001570     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001580     02  FILLER                    PIC X(08).
001590*----------------------------------------------------------------
001600*           TABLA EN MEMORIA DEL ROSTER (CARGA UNICA POR CORRIDA)
001610*----------------------------------------------------------------
001620 01  CSKNPS-ROS-TABLA.
001630     02  CSKNPS-ROS-TOTAL          PIC 9(04) COMP VALUE ZEROES.
001640     02  CSKNPS-ROS-ENTRADA OCCURS 500 TIMES
001650                             INDEXED BY CSKNPS-ROS-IDX.
001660         03  CSKNPS-TAB-NODE-ID       PIC X(10).
001670         03  CSKNPS-TAB-PARENT-ID     PIC X(10).
001680         03  CSKNPS-TAB-TEAM-NAME     PIC X(30).
001690         03  CSKNPS-TAB-AGENT-NAME    PIC X(40).
001700         03  CSKNPS-TAB-STATUS        PIC X(10).
001710         03  CSKNPS-TAB-TYPE          PIC X(20).
001720         03  CSKNPS-TAB-FULL-NAME     PIC X(40).
001730         03  FILLER                   PIC X(10).
001740     02  CSKNPS-ROS-TABLA-R        REDEFINES CSKNPS-ROS-ENTRADA
001750                                   OCCURS 500 TIMES.
001760         03  CSKNPS-TAB-NODE-NUM  PIC 9(10).
001770         03  FILLER               PIC X(160).
001780*----------------------------------------------------------------
001790*           TABLA DE ACUMULADO DE NPS POR GRANULARIDAD
001800*----------------------------------------------------------------
001810 01  CSKNPS-TABLA.
001820     02  CSKNPS-TAB-TOTAL          PIC 9(04) COMP VALUE ZEROES.
001830     02  CSKNPS-TAB-ENTRADA OCCURS 1000 TIMES
001840                             INDEXED BY CSKNPS-IDX.
001850         03  CSKNPS-TAB-GRAIN         PIC X(30).
001860*        VISTA PREFIJO/SUFIJO DEL GRANO PARA VERIFICACION PARCIAL
001870         03  CSKNPS-TAB-GRAIN-R       REDEFINES CSKNPS-TAB-GRAIN.
001880             04  CSKNPS-TAB-GRAIN-PREFIJO  PIC X(15).
001890             04  CSKNPS-TAB-GRAIN-SUFIJO   PIC X(15).
001900         03  CSKNPS-TAB-VIABLES       PIC 9(07) COMP.
001910         03  CSKNPS-TAB-PROMOTORES    PIC 9(07) COMP.
001920         03  CSKNPS-TAB-DETRACTORES   PIC 9(07) COMP.
001930*----------------------------------------------------------------
001940*           FECHA DE LA ENCUESTA EN CURSO Y AREAS DE TRABAJO
001950*----------------------------------------------------------------
001960 01  WKS-FECHA-TRABAJO.
001970     02  WKS-FECHA-ENCUESTA-NUM    PIC 9(08).
001980     02  WKS-DIA-DEL-ANIO          PIC 9(03) COMP.
001990     02  WKS-MES-IDX               PIC 9(02) COMP.
002000     02  WKS-SEMANA-NUM            PIC 9(02) COMP.
002010     02  WKS-SEMANA-RESTO          PIC 9(02) COMP.
002020     02  WKS-SEMANA-EDIT           PIC 99.
002030     02  WKS-GRANULARIDAD          PIC X(30).
002040     02  FILLER                    PIC X(10).
002050*----------------------------------------------------------------
002060*           TABLA DE DIAS POR MES PARA EL CALCULO DE SEMANA
002070*           (SIN INTRINSECOS, IGUAL QUE EL RESTO DEL SISTEMA)
002080*----------------------------------------------------------------
002090 01  TABLA-DIAS-POR-MES-X.
002100     02  FILLER PIC X(24) VALUE '312831303130313130313031'.
002110 01  TABLA-DIAS-POR-MES         REDEFINES TABLA-DIAS-POR-MES-X.
002120     02  TABLA-DIAS-MES         PIC 9(02) OCCURS 12 TIMES.
002130 01  WKS-CALCULO-NPS.
002140     02  WKS-PORC-PROMOTORES       PIC S9(01)V9(08) COMP.
002150     02  WKS-PORC-DETRACTORES      PIC S9(01)V9(08) COMP.
002160     02  WKS-NPS-RATIO             PIC S9(01)V9(08) COMP.
002170     02  FILLER                    PIC X(08).
002180 PROCEDURE DIVISION.
002190*----------------------------------------------------------------
002200*               S E C C I O N   P R I N C I P A L
002210*----------------------------------------------------------------
002220 000-MAIN SECTION.
002230     PERFORM APERTURA-ARCHIVOS
002240     PERFORM LEE-PARAMETROS
002250     PERFORM CARGA-ROSTER  UNTIL FIN-ROSTFILE
002260     PERFORM LEE-ENCUESTAS UNTIL FIN-ENCFILE
002270     PERFORM EMITE-NPS
002280     PERFORM ESTADISTICAS
002290     PERFORM CIERRA-ARCHIVOS
002300     STOP RUN.
002310 000-MAIN-E. EXIT.
002320
002330 APERTURA-ARCHIVOS SECTION.
002340     OPEN INPUT  ROSTFILE
002350     OPEN INPUT  ENCFILE
002360     OPEN OUTPUT NPSSAL
002370     IF FS-ROSTFILE NOT = 0 OR FS-ENCFILE NOT = 0 OR FS-NPSSAL NOT = 0
002380        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE CSKNPS01' UPON CONSOLE
002390        MOVE 91 TO RETURN-CODE
002400        PERFORM CIERRA-ARCHIVOS
002410        STOP RUN
002420     END-IF.
002430 APERTURA-ARCHIVOS-E. EXIT.
002440
002450 LEE-PARAMETROS SECTION.
002460     ACCEPT WKS-PARM-MODO         FROM SYSIN
002470     ACCEPT WKS-PARM-GRANULARIDAD FROM SYSIN
002480     ACCEPT WKS-PARM-FECHA-INI    FROM SYSIN
002490     ACCEPT WKS-PARM-FECHA-FIN    FROM SYSIN.
002500 LEE-PARAMETROS-E. EXIT.
002510
002520*----------------------------------------------------------------
002530*     C A R G A   Y   F I L T R O   D E L   R O S T E R
002540*----------------------------------------------------------------
002550 CARGA-ROSTER SECTION.
002560     READ ROSTFILE
002570       AT END
002580          MOVE 1 TO WKS-FIN-ROSTFILE
002590       NOT AT END
002600          ADD 1 TO WKS-LEIDOS-ROSTFILE
002610          PERFORM EVALUA-REGISTRO-ROSTER
002620     END-READ.
002630 CARGA-ROSTER-E. EXIT.
002640
002650 EVALUA-REGISTRO-ROSTER SECTION.
002660     IF NOT ROST-PADRE-VALIDO
002670        ADD 1 TO WKS-EXCLUIDOS-PADRE
002680     ELSE
002690        IF ROST-TIPO-EXCLUIDO
002700           ADD 1 TO WKS-EXCLUIDOS-TIPO
002710        ELSE
002720           PERFORM BUSCA-NODO-EN-ROSTER
002730           IF NOT NODO-ENCONTRADO
002740              PERFORM AGREGA-NODO-A-ROSTER
002750           END-IF
002760        END-IF
002770     END-IF.
002780 EVALUA-REGISTRO-ROSTER-E. EXIT.
002790
002800*    BUSQUEDA SECUENCIAL DE NODE-ID YA CARGADO (PRIMER REGISTRO
002810*    LEIDO PARA UN NODE-ID GANA, LOS DUPLICADOS SE IGNORAN)
002820 BUSCA-NODO-EN-ROSTER SECTION.
002830     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
002840     PERFORM COMPARA-1-NODO-ROSTER VARYING WKS-ROS-IDX FROM 1 BY 1
002850             UNTIL WKS-ROS-IDX > CSKNPS-ROS-TOTAL
002860                OR NODO-ENCONTRADO.
002870 BUSCA-NODO-EN-ROSTER-E. EXIT.
002880
002890 COMPARA-1-NODO-ROSTER SECTION.
002900     IF CSKNPS-TAB-NODE-ID (WKS-ROS-IDX) = ROST-NODE-ID
002910        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
002920     END-IF.
002930 COMPARA-1-NODO-ROSTER-E. EXIT.
002940
002950 AGREGA-NODO-A-ROSTER SECTION.
002960     IF CSKNPS-ROS-TOTAL >= WKS-77-LIMITE-TABLA-ROS
002970        DISPLAY '>>> ROSTER LLENO, SE DESCARTA NODO: ' ROST-NODE-ID
002980                UPON CONSOLE
002990     ELSE
003000        ADD 1 TO CSKNPS-ROS-TOTAL
003010        MOVE ROST-NODE-ID
003020                    TO CSKNPS-TAB-NODE-ID (CSKNPS-ROS-TOTAL)
003030        MOVE ROST-PARENT-ID
003040                    TO CSKNPS-TAB-PARENT-ID (CSKNPS-ROS-TOTAL)
003050        MOVE ROST-TEAM-NAME
003060                    TO CSKNPS-TAB-TEAM-NAME (CSKNPS-ROS-TOTAL)
003070        MOVE ROST-AGENT-NAME
003080                    TO CSKNPS-TAB-AGENT-NAME (CSKNPS-ROS-TOTAL)
003090        MOVE ROST-STATUS
003100                    TO CSKNPS-TAB-STATUS (CSKNPS-ROS-TOTAL)
003110        MOVE ROST-TYPE
003120                    TO CSKNPS-TAB-TYPE (CSKNPS-ROS-TOTAL)
003130        MOVE ROST-AGENT-NAME
003140                    TO CSKNPS-TAB-FULL-NAME (CSKNPS-ROS-TOTAL)
003150        ADD 1 TO WKS-CARGADOS-ROSTER
003160     END-IF.
003170 AGREGA-NODO-A-ROSTER-E. EXIT.
003180
003190*----------------------------------------------------------------
003200*     L E C T U R A   D E   E N C U E S T A S
003210*----------------------------------------------------------------
003220 LEE-ENCUESTAS SECTION.
003230     READ ENCFILE
003240       AT END
003250          MOVE 1 TO WKS-FIN-ENCFILE
003260       NOT AT END
003270          ADD 1 TO WKS-LEIDAS-ENCFILE
003280          PERFORM EVALUA-ENCUESTA
003290     END-READ.
003300 LEE-ENCUESTAS-E. EXIT.
003310
003320 EVALUA-ENCUESTA SECTION.
003330     PERFORM PRUEBA-RANGO-FECHA
003340     IF EN-RANGO
003350        PERFORM BUSCA-TECNICO-EN-ROSTER
003360        IF NODO-ENCONTRADO
003370           IF CSKENC-Q3 = SPACES
003380              ADD 1 TO WKS-NO-VIABLES
003390           ELSE
003400              PERFORM CALCULA-GRANULARIDAD
003410              PERFORM ACUMULA-NPS
003420              ADD 1 TO WKS-VIABLES
003430           END-IF
003440        ELSE
003450           ADD 1 TO WKS-FUERA-DE-ROSTER
003460        END-IF
003470     ELSE
003480        ADD 1 TO WKS-FUERA-DE-RANGO
003490     END-IF.
003500 EVALUA-ENCUESTA-E. EXIT.
003510
003520 PRUEBA-RANGO-FECHA SECTION.
003530     COMPUTE WKS-FECHA-ENCUESTA-NUM =
003540             CSKENC-FEC-ANIO * 10000 + CSKENC-FEC-MES * 100
003550             + CSKENC-FEC-DIA
003560     IF WKS-FECHA-ENCUESTA-NUM >= WKS-PARM-FECHA-INI
003570        AND WKS-FECHA-ENCUESTA-NUM  <  WKS-PARM-FECHA-FIN
003580        MOVE 1 TO WKS-EN-RANGO-SW
003590     ELSE
003600        MOVE 0 TO WKS-EN-RANGO-SW
003610     END-IF.
003620 PRUEBA-RANGO-FECHA-E. EXIT.
003630
003640 BUSCA-TECNICO-EN-ROSTER SECTION.
003650     MOVE 0 TO WKS-NODO-ENCONTRADO-SW
003660     PERFORM COMPARA-1-TECNICO VARYING WKS-ROS-IDX FROM 1 BY 1
003670             UNTIL WKS-ROS-IDX > CSKNPS-ROS-TOTAL
003680                OR NODO-ENCONTRADO.
003690 BUSCA-TECNICO-EN-ROSTER-E. EXIT.
003700
003710 COMPARA-1-TECNICO SECTION.
003720     IF CSKNPS-TAB-NODE-ID (WKS-ROS-IDX) = CSKENC-TECHNICIAN-ID
003730        MOVE 1 TO WKS-NODO-ENCONTRADO-SW
003740     END-IF.
003750 COMPARA-1-TECNICO-E. EXIT.
003760
003770*----------------------------------------------------------------
003780*     S E L E C C I O N   D E   G R A N U L A R I D A D
003790*----------------------------------------------------------------
003800 CALCULA-GRANULARIDAD SECTION.
003810     MOVE SPACES TO WKS-GRANULARIDAD
003820     EVALUATE TRUE
003830        WHEN WKS-MODO-EQUIPO
003840           MOVE CSKNPS-TAB-TEAM-NAME (WKS-ROS-IDX) TO WKS-GRANULARIDAD
003850        WHEN WKS-MODO-AGENTE
003860           MOVE CSKNPS-TAB-FULL-NAME (WKS-ROS-IDX) TO WKS-GRANULARIDAD
003870        WHEN OTHER
003880           PERFORM CALCULA-GRANULARIDAD-FECHA
003890     END-EVALUATE.
003900 CALCULA-GRANULARIDAD-E. EXIT.
003910
003920*----------------------------------------------------------------
003930*     G R A N U L A R I D A D   D E   F E C H A   ( D / S / M )
003940*     PARM DE CORRIDA WKS-PARM-GRANULARIDAD: 'M'=MES, 'S'=SEMANA,
003950*     CUALQUIER OTRO VALOR (INCLUYENDO ESPACIOS) = DIA
003960*----------------------------------------------------------------
003970 CALCULA-GRANULARIDAD-FECHA SECTION.
003980     EVALUATE WKS-PARM-GRANULARIDAD
003990        WHEN 'M'
004000           PERFORM ARMA-GRANULARIDAD-MES
004010        WHEN 'S'
004020           PERFORM ARMA-GRANULARIDAD-SEMANA
004030        WHEN OTHER
004040           PERFORM ARMA-GRANULARIDAD-DIA
004050     END-EVALUATE.
004060 CALCULA-GRANULARIDAD-FECHA-E. EXIT.
004070
004080 ARMA-GRANULARIDAD-DIA SECTION.
004090     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
004100            '-'             DELIMITED BY SIZE
004110            CSKENC-FEC-MES  DELIMITED BY SIZE
004120            '-'             DELIMITED BY SIZE
004130            CSKENC-FEC-DIA  DELIMITED BY SIZE
004140            INTO WKS-GRANULARIDAD
004150     END-STRING.
004160 ARMA-GRANULARIDAD-DIA-E. EXIT.
004170
004180 ARMA-GRANULARIDAD-MES SECTION.
004190     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
004200            '-'             DELIMITED BY SIZE
004210            CSKENC-FEC-MES  DELIMITED BY SIZE
004220            INTO WKS-GRANULARIDAD
004230     END-STRING.
004240 ARMA-GRANULARIDAD-MES-E. EXIT.
004250
004260*    CALCULO DE LA SEMANA DEL ANIO A PARTIR DE LA TABLA DE DIAS POR
004270*    MES. AL IGUAL QUE EL RESTO DE LA REPORTERIA DE ENCUESTAS, NO
004280*    CONTEMPLA ANIOS BISIESTOS: EL CORTE DE SEMANA SE CALCULA SOBRE
004290*    UN ANIO DE 365 DIAS PARA TODAS LAS ENCUESTAS RECIBIDAS
004300 ARMA-GRANULARIDAD-SEMANA SECTION.
004310     MOVE 0 TO WKS-DIA-DEL-ANIO
004320     PERFORM SUMA-DIAS-MES VARYING WKS-MES-IDX FROM 1 BY 1
004330             UNTIL WKS-MES-IDX >= CSKENC-FEC-MES
004340     ADD CSKENC-FEC-DIA TO WKS-DIA-DEL-ANIO
004350     DIVIDE WKS-DIA-DEL-ANIO BY 7
004360            GIVING WKS-SEMANA-NUM REMAINDER WKS-SEMANA-RESTO
004370     ADD 1 TO WKS-SEMANA-NUM
004380     MOVE WKS-SEMANA-NUM TO WKS-SEMANA-EDIT
004390     STRING CSKENC-FEC-ANIO DELIMITED BY SIZE
004400            '-W'            DELIMITED BY SIZE
004410            WKS-SEMANA-EDIT DELIMITED BY SIZE
004420            INTO WKS-GRANULARIDAD
004430     END-STRING.
004440 ARMA-GRANULARIDAD-SEMANA-E. EXIT.
004450
004460 SUMA-DIAS-MES SECTION.
004470     ADD TABLA-DIAS-MES (WKS-MES-IDX) TO WKS-DIA-DEL-ANIO.
004480 SUMA-DIAS-MES-E. EXIT.
004490
004500*----------------------------------------------------------------
004510*     A C U M U L A D O   D E L   N E T   P R O M O T E R   S C O R E
004520*     (REGLA DE NEGOCIO: PROMOTOR 9-10, DETRACTOR 0-6, PASIVO 7-8)
004530*----------------------------------------------------------------
004540 ACUMULA-NPS SECTION.
004550     MOVE 0 TO WKS-GRANO-ENCONTRADO-SW
004560     PERFORM COMPARA-1-GRANO VARYING WKS-VOL-IDX FROM 1 BY 1
004570             UNTIL WKS-VOL-IDX > CSKNPS-TAB-TOTAL
004580                OR GRANO-ENCONTRADO
004590     IF NOT GRANO-ENCONTRADO
004600        PERFORM AGREGA-GRANO-A-TABLA
004610     END-IF
004620     ADD 1 TO CSKNPS-TAB-VIABLES (WKS-VOL-IDX)
004630     IF CSKENC-RESP-NUM (3) >= 9
004640        ADD 1 TO CSKNPS-TAB-PROMOTORES (WKS-VOL-IDX)
004650     ELSE
004660        IF CSKENC-RESP-NUM (3) <= 6
004670           ADD 1 TO CSKNPS-TAB-DETRACTORES (WKS-VOL-IDX)
004680        END-IF
004690     END-IF.
004700 ACUMULA-NPS-E. EXIT.
004710
004720 COMPARA-1-GRANO SECTION.
004730     IF CSKNPS-TAB-GRAIN (WKS-VOL-IDX) = WKS-GRANULARIDAD
004740        MOVE 1 TO WKS-GRANO-ENCONTRADO-SW
004750     END-IF.
004760 COMPARA-1-GRANO-E. EXIT.
004770
004780 AGREGA-GRANO-A-TABLA SECTION.
004790     IF CSKNPS-TAB-TOTAL >= WKS-77-LIMITE-TABLA-GRA
004800        DISPLAY '>>> TABLA DE GRANOS LLENA, SE DESCARTA: '
004810                WKS-GRANULARIDAD UPON CONSOLE
004820     ELSE
004830        ADD 1 TO CSKNPS-TAB-TOTAL
004840        MOVE WKS-GRANULARIDAD TO CSKNPS-TAB-GRAIN (CSKNPS-TAB-TOTAL)
004850        MOVE 0 TO CSKNPS-TAB-VIABLES    (CSKNPS-TAB-TOTAL)
004860        MOVE 0 TO CSKNPS-TAB-PROMOTORES (CSKNPS-TAB-TOTAL)
004870        MOVE 0 TO CSKNPS-TAB-DETRACTORES (CSKNPS-TAB-TOTAL)
004880        MOVE CSKNPS-TAB-TOTAL TO WKS-VOL-IDX
004890     END-IF.
004900 AGREGA-GRANO-A-TABLA-E. EXIT.
004910
004920*----------------------------------------------------------------
004930*     E M I S I O N   D E L   N E T   P R O M O T E R   S C O R E
004940*----------------------------------------------------------------
004950 EMITE-NPS SECTION.
004960     PERFORM ESCRIBE-1-NPS VARYING WKS-VOL-IDX FROM 1 BY 1
004970             UNTIL WKS-VOL-IDX > CSKNPS-TAB-TOTAL.
004980 EMITE-NPS-E. EXIT.
004990
005000*    LOS GRANOS SIN ENCUESTAS VIABLES NO SE EMITEN (NUNCA DEBERIAN
005010*    EXISTIR EN LA TABLA, PERO SE VALIDA POR SI ACASO)
005020 ESCRIBE-1-NPS SECTION.
005030     IF CSKNPS-TAB-VIABLES (WKS-VOL-IDX) = 0
005040        CONTINUE
005050     ELSE
005060        DIVIDE CSKNPS-TAB-PROMOTORES (WKS-VOL-IDX)
005070               BY CSKNPS-TAB-VIABLES (WKS-VOL-IDX)
005080               GIVING WKS-PORC-PROMOTORES ROUNDED
005090        DIVIDE CSKNPS-TAB-DETRACTORES (WKS-VOL-IDX)
005100               BY CSKNPS-TAB-VIABLES (WKS-VOL-IDX)
005110               GIVING WKS-PORC-DETRACTORES ROUNDED
005120        COMPUTE WKS-NPS-RATIO ROUNDED =
005130                WKS-PORC-PROMOTORES - WKS-PORC-DETRACTORES
005140        MOVE SPACES TO REG-NPSSAL
005150        MOVE CSKNPS-TAB-GRAIN (WKS-VOL-IDX) TO NP-GRAIN
005160        COMPUTE NP-NPS-PCT ROUNDED = WKS-NPS-RATIO * 100
005170        WRITE REG-NPSSAL
005180        IF FS-NPSSAL NOT = 0
005190           DISPLAY '>>> ERROR AL ESCRIBIR NPSSAL, STATUS: ' FS-NPSSAL
005200                   UPON CONSOLE
005210        END-IF
005220     END-IF.
005230 ESCRIBE-1-NPS-E. EXIT.
005240
005250*----------------------------------------------------------------
005260*     P A R R A F O S   D E   C I E R R E
005270*----------------------------------------------------------------
005280 ESTADISTICAS SECTION.
005290     DISPLAY '****************************************************'
005300     MOVE WKS-LEIDOS-ROSTFILE  TO WKS-MASCARA
005310     DISPLAY 'REGISTROS LEIDOS DE ROSTFILE:    ' WKS-MASCARA
005320     MOVE WKS-CARGADOS-ROSTER  TO WKS-MASCARA
005330     DISPLAY 'TECNICOS CARGADOS EN EL ROSTER:  ' WKS-MASCARA
005340     MOVE WKS-LEIDAS-ENCFILE   TO WKS-MASCARA
005350     DISPLAY 'ENCUESTAS LEIDAS DE ENCFILE:     ' WKS-MASCARA
005360     MOVE WKS-FUERA-DE-RANGO   TO WKS-MASCARA
005370     DISPLAY 'ENCUESTAS FUERA DE RANGO:        ' WKS-MASCARA
005380     MOVE WKS-FUERA-DE-ROSTER  TO WKS-MASCARA
005390     DISPLAY 'ENCUESTAS FUERA DE ROSTER:       ' WKS-MASCARA
005400     MOVE WKS-NO-VIABLES       TO WKS-MASCARA
005410     DISPLAY 'ENCUESTAS SIN Q3 (NO VIABLES):   ' WKS-MASCARA
005420     MOVE WKS-VIABLES          TO WKS-MASCARA
005430     DISPLAY 'ENCUESTAS VIABLES PARA NPS:      ' WKS-MASCARA
005440     DISPLAY '****************************************************'.
005450 ESTADISTICAS-E. EXIT.
005460
005470 CIERRA-ARCHIVOS SECTION.
005480     CLOSE ROSTFILE ENCFILE NPSSAL.
005490 CIERRA-ARCHIVOS-E. EXIT.
